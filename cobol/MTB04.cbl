000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTB04.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 02/04/1987.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTB04
001100*    TITLE    : POST A WITHDRAWAL TO AN ACCOUNT
001200*-----------------------------------------------------------------
001300*    CALLED BY MTB01 FOR EACH WITHDRAWAL REQUEST IN THE DAY'S
001400*    INPUT DECK.  TWO DISTINCT RULES DEPENDING ON ACCT-TYPE:
001500*
001600*    SAVINGS (AND THE GENERAL CASE) - AMOUNT MUST BE > ZERO,
001700*    BALANCE MUST COVER THE WITHDRAWAL, A WITHDRAWAL ENTRY IS
001800*    APPENDED TO TXNLOG.
001900*
002000*    CHECKING - OVERDRAFT UP TO 500.00 IS ALLOWED.  NOTE WELL:
002100*    THIS PATH DOES *NOT* CHECK AMOUNT > ZERO AND DOES *NOT*
002200*    WRITE A TXNLOG ENTRY - THIS IS THE LONGSTANDING CHECKING
002300*    OVERRIDE AND IS NOT AN OVERSIGHT.  DO NOT "FIX" IT.
002400*-----------------------------------------------------------------
002500*    CHANGE LOG
002600*    DATE       BY   TICKET     DESCRIPTION
002700*    ---------- ---- ---------- --------------------------------
002800*    02/04/1987 JF   INITIAL    INITIAL RELEASE (SAVINGS RULE
002900*                               ONLY - CHECKING DID NOT EXIST)
003000*    04/22/1993 JF   CR-0340    CHECKING OVERDRAFT ADDED - NOTE
003100*                               THE ASYMMETRY ABOVE, QUERIED BY
003200*                               AUDIT AND CONFIRMED INTENTIONAL
003300*                               BY THE LENDING DESK 05/1993
003400*    11/09/1998 RMC  CR-0902    Y2K - TIMESTAMP BUILT FROM THE
003500*                               4-DIGIT CCYY FIELD
003600*    06/30/2003 DOP  CR-1344    OVERDRAFT CEILING CONFIRMED AT
003700*                               500.00 WITH THE LENDING DESK AS
003800*                               PART OF THE CR-1340 EOM REVIEW
003900*-----------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT OPTIONAL TXN-LOG-FILE ASSIGN TO "TXNLOG"
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS FS-TXNLOG.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TXN-LOG-FILE
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID IS "txnlog.dat".
006000     COPY MTBTRAN.
006100
006200 WORKING-STORAGE SECTION.
006300 77  FS-TXNLOG                      PIC X(02).
006400
006500 COPY MTBDATE.
006600
006700 01  WS-TXN-ID-WORK-AREA.
006800     05  WS-TXN-ID-ACCT             PIC X(12).
006900     05  WS-TXN-ID-DASH1            PIC X(01) VALUE "-".
007000     05  WS-TXN-ID-SEQ              PIC 9(06).
007100     05  WS-TXN-ID-DASH2            PIC X(01) VALUE "-".
007200     05  WS-TXN-ID-DATE             PIC 9(08).
007300     05  FILLER                     PIC X(08).
007400 01  WS-TXN-ID-FLAT REDEFINES WS-TXN-ID-WORK-AREA PIC X(36).
007500
007600*-----------------------------------------------------------------
007700*    OVERDRAFT LIMIT - CHECKING ONLY.  SAME 500.00 FLAT LIMIT
007800*    THE ORIGINAL SYSTEM HAS CARRIED SINCE IT WAS INTRODUCED.
007900*-----------------------------------------------------------------
008000 77  WS-OVERDRAFT-LIMIT             PIC S9(11)V99 VALUE 500.00.
008100 77  WS-MAX-WITHDRAWABLE            PIC S9(11)V99.
008200
008300 77  WS-WITHDRAW-VALID              PIC X(01) VALUE "Y".
008400     88  WITHDRAW-IS-VALID              VALUE "Y".
008500     88  WITHDRAW-IS-INVALID            VALUE "N".
008600
008700 LINKAGE SECTION.
008800     COPY MTBACCT.
008900 77  LK-AMOUNT                      PIC S9(11)V99.
009000 77  LK-REFERENCE                   PIC X(40).
009100 77  LK-STATUS-CODE                 PIC X(01).
009200
009300 PROCEDURE DIVISION USING MTB-ACCOUNT-RECORD
009400                           LK-AMOUNT
009500                           LK-REFERENCE
009600                           LK-STATUS-CODE.
009700
009800 0000-MAIN.
009900     MOVE "0" TO LK-STATUS-CODE.
010000
010100     IF ACCT-IS-CHECKING
010200         PERFORM 2500-WITHDRAW-CHECKING THRU 2500-EXIT
010300     ELSE
010400         PERFORM 2000-WITHDRAW-BASE THRU 2000-EXIT
010500     END-IF.
010600
010700     GO TO 0000-EXIT.
010800
010900 0000-EXIT.
011000     EXIT PROGRAM.
011100
011200*-----------------------------------------------------------------
011300*    BASE RULE - USED FOR SAVINGS (AND ANY TYPE THAT IS NOT
011400*    CHECKING).  POSITIVITY CHECK, THEN SUFFICIENT-FUNDS CHECK,
011500*    THEN POST AND LOG.
011600*-----------------------------------------------------------------
011700 2000-WITHDRAW-BASE.
011800     SET WITHDRAW-IS-VALID TO TRUE.
011900
012000     IF LK-AMOUNT NOT > ZERO
012100         MOVE "1" TO LK-STATUS-CODE
012200         SET WITHDRAW-IS-INVALID TO TRUE
012300     END-IF.
012400
012500     IF WITHDRAW-IS-VALID
012600         IF ACCT-BALANCE < LK-AMOUNT
012700             MOVE "2" TO LK-STATUS-CODE
012800             SET WITHDRAW-IS-INVALID TO TRUE
012900         END-IF
013000     END-IF.
013100
013200     IF WITHDRAW-IS-VALID
013300         SUBTRACT LK-AMOUNT FROM ACCT-BALANCE
013400         PERFORM 3000-WRITE-TXN-LOG THRU 3000-EXIT
013500     END-IF.
013600
013700 2000-EXIT.
013800     EXIT.
013900
014000*-----------------------------------------------------------------
014100*    CHECKING OVERRIDE - OVERDRAFT UP TO WS-OVERDRAFT-LIMIT.
014200*    NO POSITIVITY CHECK, NO TXNLOG ENTRY - SEE BANNER ABOVE.
014300*-----------------------------------------------------------------
014400 2500-WITHDRAW-CHECKING.
014500     COMPUTE WS-MAX-WITHDRAWABLE =
014600         ACCT-BALANCE + WS-OVERDRAFT-LIMIT.
014700
014800     IF WS-MAX-WITHDRAWABLE < LK-AMOUNT
014900         MOVE "3" TO LK-STATUS-CODE
015000     ELSE
015100         SUBTRACT LK-AMOUNT FROM ACCT-BALANCE
015200     END-IF.
015300
015400 2500-EXIT.
015500     EXIT.
015600
015700 3000-WRITE-TXN-LOG.
015800     MOVE FUNCTION CURRENT-DATE TO MTB-CURRENT-DATE-TIME.
015900     ADD 1 TO ACCT-NEXT-TXN-SEQ.
016000
016100     MOVE ACCT-NUMBER       TO WS-TXN-ID-ACCT.
016200     MOVE ACCT-NEXT-TXN-SEQ TO WS-TXN-ID-SEQ.
016300     MOVE MTB-CDN-CCYYMMDD  TO WS-TXN-ID-DATE.
016400
016500     MOVE ACCT-NUMBER       TO TXN-ACCOUNT-NUMBER.
016600     MOVE WS-TXN-ID-FLAT    TO TXN-ID.
016700     MOVE SPACES            TO TXN-TIMESTAMP.
016800     STRING MTB-CDT-CCYY   "-" MTB-CDT-MONTH "-" MTB-CDT-DAY "-"
016900            MTB-CDT-HOUR   "." MTB-CDT-MINUTE "." MTB-CDT-SECOND
017000            "." MTB-CDT-HUNDREDTH DELIMITED BY SIZE
017100            INTO TXN-TIMESTAMP.
017200     SET TXN-IS-WITHDRAWAL  TO TRUE.
017300     COMPUTE TXN-AMOUNT = LK-AMOUNT * -1.
017400     MOVE LK-REFERENCE       TO TXN-REFERENCE.
017500
017600     PERFORM 3500-OPEN-TXN-LOG THRU 3500-EXIT.
017700     WRITE MTB-TRANSACTION-RECORD.
017800     IF FS-TXNLOG NOT = "00"
017900         MOVE "9" TO LK-STATUS-CODE
018000     END-IF.
018100     CLOSE TXN-LOG-FILE.
018200
018300 3000-EXIT.
018400     EXIT.
018500
018600 3500-OPEN-TXN-LOG.
018700     OPEN EXTEND TXN-LOG-FILE.
018800     IF FS-TXNLOG NOT = "00"
018900         OPEN OUTPUT TXN-LOG-FILE
019000         CLOSE TXN-LOG-FILE
019100         OPEN EXTEND TXN-LOG-FILE
019200     END-IF.
019300
019400 3500-EXIT.
019500     EXIT.
