000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTB10.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 03/02/1987.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTB10
001100*    TITLE    : END-OF-MONTH INTEREST / FEE BATCH
001200*-----------------------------------------------------------------
001300*    RUN ONCE A MONTH AFTER THE LAST DAILY MTB01 CYCLE.  LOADS
001400*    ACCTMSTR INTO A TABLE AND WALKS IT ONCE:
001500*
001600*        SAVINGS  - INTEREST = BALANCE * 0.03, FLAT, NO
001700*                   PRORATION.  IF THE RESULT IS GREATER THAN
001800*                   ZERO IT IS POSTED BY CALLING MTB05 - EXACTLY
001900*                   AS IF A TELLER HAD KEYED A DEPOSIT - SO A
002000*                   ZERO OR NEGATIVE BALANCE EARNS NOTHING.
002100*        CHECKING - FLAT 12.00 MAINTENANCE FEE, ALWAYS CHARGED,
002200*                   NO TXNLOG ENTRY.  THE ACCOUNT MAY GO NEGATIVE.
002300*
002400*    NO CROSS-ACCOUNT GRAND TOTAL IS KEPT OR PRINTED - EACH
002500*    ACCOUNT IS SETTLED ON ITS OWN.  PROGRESS LINES GO TO THE
002600*    OPERATOR CONSOLE ONLY, THEY ARE NOT PART OF STMTRPT.
002700*-----------------------------------------------------------------
002800*    CHANGE LOG
002900*    DATE       BY   TICKET     DESCRIPTION
003000*    ---------- ---- ---------- --------------------------------
003100*    03/02/1987 JF   INITIAL    INITIAL RELEASE (SAVINGS ONLY)
003200*    09/14/1990 JF   CR-0260    CHECKING MAINTENANCE FEE ADDED
003300*    11/09/1998 RMC  CR-0902    Y2K - ACCT-LAST-EOM-CCYYMM NOW
003400*                               4-DIGIT-YEAR BASED
003500*    06/30/2003 DOP  CR-1340    STAMP ACCT-LAST-EOM-CCYYMM AND
003600*                               ACCT-LAST-EOM-ACTION ON EVERY
003700*                               ACCOUNT TOUCHED, FOR THE AUDIT
003800*                               TRAIL THE EXAMINERS ASKED FOR
003900*-----------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ACCOUNT-FILE ASSIGN TO "ACCTMSTR"
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS FS-ACCTMSTR.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ACCOUNT-FILE
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID IS "acctmstr.dat".
006000     COPY MTBACCT.
006100
006200 WORKING-STORAGE SECTION.
006300 77  FS-ACCTMSTR                    PIC X(02).
006400
006500 COPY MTBDATE.
006600
006700 01  WS-ACCOUNT-TABLE.
006800     COPY MTBACCT REPLACING
006900         ==01  MTB-ACCOUNT-RECORD== BY
007000         ==03  WS-ACCOUNT-ENTRY OCCURS 1 TO 2000 TIMES
007100               DEPENDING ON WS-ACCOUNT-COUNT
007200               INDEXED BY WS-ACCT-IDX==.
007300
007400 77  WS-ACCOUNT-COUNT               PIC 9(4) COMP VALUE ZERO.
007500
007600 77  WS-INTEREST-RATE               PIC V99 VALUE 0.03.
007700 77  WS-INTEREST-AMOUNT             PIC S9(11)V99.
007800 77  WS-MAINT-FEE                   PIC S9(11)V99 VALUE 12.00.
007900
008000 01  WS-EOM-REFERENCE-AREA.
008100     05  WS-EOM-REFERENCE-TEXT      PIC X(22) VALUE
008200         "END OF MONTH INTEREST".
008300     05  WS-EOM-REFERENCE-CCYYMM    PIC 9(06).
008400     05  FILLER                     PIC X(12).
008500 01  WS-EOM-REFERENCE REDEFINES WS-EOM-REFERENCE-AREA
008600         PIC X(40).
008700
008800 77  WS-EOM-STATUS                  PIC X(01).
008900
009000 LINKAGE SECTION.
009100
009200 PROCEDURE DIVISION.
009300
009400 0000-MAIN.
009500     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT.
009600     PERFORM 2000-PROCESS-EACH-ACCOUNT THRU 2000-EXIT.
009700     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.
009800     STOP RUN.
009900
010000 1000-LOAD-ACCOUNT-TABLE.
010100     MOVE ZERO TO WS-ACCOUNT-COUNT.
010200     OPEN INPUT ACCOUNT-FILE.
010300     IF FS-ACCTMSTR NOT = "00"
010400         GO TO 1000-EXIT
010500     END-IF.
010600
010700 1010-READ-LOOP.
010800     READ ACCOUNT-FILE
010900         AT END GO TO 1090-LOAD-DONE.
011000     ADD 1 TO WS-ACCOUNT-COUNT.
011100     MOVE MTB-ACCOUNT-RECORD
011200         TO WS-ACCOUNT-ENTRY (WS-ACCOUNT-COUNT).
011300     GO TO 1010-READ-LOOP.
011400
011500 1090-LOAD-DONE.
011600     CLOSE ACCOUNT-FILE.
011700
011800 1000-EXIT.
011900     EXIT.
012000
012100 2000-PROCESS-EACH-ACCOUNT.
012200     MOVE FUNCTION CURRENT-DATE TO MTB-CURRENT-DATE-TIME.
012300     SET WS-ACCT-IDX TO 1.
012400
012500 2010-ACCOUNT-LOOP.
012600     IF WS-ACCT-IDX > WS-ACCOUNT-COUNT
012700         GO TO 2000-EXIT
012800     END-IF.
012900
013000     IF ACCT-IS-SAVINGS (WS-ACCT-IDX)
013100             OF WS-ACCOUNT-TABLE
013200         PERFORM 3000-POST-INTEREST THRU 3000-EXIT
013300     END-IF.
013400     IF ACCT-IS-CHECKING (WS-ACCT-IDX)
013500             OF WS-ACCOUNT-TABLE
013600         PERFORM 4000-POST-MAINT-FEE THRU 4000-EXIT
013700     END-IF.
013800
013900     SET WS-ACCT-IDX UP BY 1.
014000     GO TO 2010-ACCOUNT-LOOP.
014100
014200 2000-EXIT.
014300     EXIT.
014400
014500*-----------------------------------------------------------------
014600*    INTEREST IS POSTED BY CALLING MTB05 - IT IS JUST ANOTHER
014700*    DEPOSIT AS FAR AS THE LEDGER IS CONCERNED.  A ZERO OR
014800*    NEGATIVE COMPUTED INTEREST AMOUNT IS NOT POSTED AT ALL.
014900*-----------------------------------------------------------------
015000 3000-POST-INTEREST.
015100     COMPUTE WS-INTEREST-AMOUNT =
015200         ACCT-BALANCE (WS-ACCT-IDX) OF WS-ACCOUNT-TABLE
015300             * WS-INTEREST-RATE.
015400     MOVE MTB-CDM-CCYYMM TO WS-EOM-REFERENCE-CCYYMM.
015500
015600     IF WS-INTEREST-AMOUNT > ZERO
015700         CALL "MTB05" USING
015800             WS-ACCOUNT-ENTRY (WS-ACCT-IDX)
015900             WS-INTEREST-AMOUNT
016000             WS-EOM-REFERENCE
016100             WS-EOM-STATUS
016200         DISPLAY "INTEREST APPLIED TO "
016300             ACCT-NUMBER (WS-ACCT-IDX) OF WS-ACCOUNT-TABLE
016400                 ": " WS-INTEREST-AMOUNT
016500         SET ACCT-EOM-INTEREST-POSTED (WS-ACCT-IDX)
016600                 OF WS-ACCOUNT-TABLE TO TRUE
016700     ELSE
016800         SET ACCT-EOM-NOT-RUN (WS-ACCT-IDX)
016900                 OF WS-ACCOUNT-TABLE TO TRUE
017000     END-IF.
017100
017200     MOVE MTB-CDM-CCYYMM
017300         TO ACCT-LAST-EOM-CCYYMM (WS-ACCT-IDX)
017400            OF WS-ACCOUNT-TABLE.
017500
017600 3000-EXIT.
017700     EXIT.
017800
017900*-----------------------------------------------------------------
018000*    MAINTENANCE FEE - UNCONDITIONAL, NO TXNLOG ENTRY, ACCOUNT
018100*    MAY GO NEGATIVE.
018200*-----------------------------------------------------------------
018300 4000-POST-MAINT-FEE.
018400     SUBTRACT WS-MAINT-FEE FROM ACCT-BALANCE (WS-ACCT-IDX)
018500             OF WS-ACCOUNT-TABLE.
018600     DISPLAY "MAINTENANCE FEE CHARGED TO "
018700         ACCT-NUMBER (WS-ACCT-IDX) OF WS-ACCOUNT-TABLE
018800             ": " WS-MAINT-FEE.
018900     SET ACCT-EOM-FEE-POSTED (WS-ACCT-IDX)
019000             OF WS-ACCOUNT-TABLE TO TRUE.
019100     MOVE MTB-CDM-CCYYMM
019200         TO ACCT-LAST-EOM-CCYYMM (WS-ACCT-IDX)
019300            OF WS-ACCOUNT-TABLE.
019400
019500 4000-EXIT.
019600     EXIT.
019700
019800 9000-END-OF-RUN.
019900     OPEN OUTPUT ACCOUNT-FILE.
020000     SET WS-ACCT-IDX TO 1.
020100
020200 9010-WRITE-LOOP.
020300     IF WS-ACCT-IDX > WS-ACCOUNT-COUNT
020400         GO TO 9090-WRITE-DONE
020500     END-IF.
020600     MOVE WS-ACCOUNT-ENTRY (WS-ACCT-IDX) TO
020700         MTB-ACCOUNT-RECORD.
020800     WRITE MTB-ACCOUNT-RECORD.
020900     SET WS-ACCT-IDX UP BY 1.
021000     GO TO 9010-WRITE-LOOP.
021100
021200 9090-WRITE-DONE.
021300     CLOSE ACCOUNT-FILE.
021400
021500 9000-EXIT.
021600     EXIT.
