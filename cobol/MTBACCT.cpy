000100*****************************************************************
000200*    COPYBOOK   : MTBACCT
000300*    TITLE      : ACCOUNT MASTER RECORD  (ACCTMSTR)
000400*    INSTALLATION : MERIDIAN TRUST BANK - DATA PROCESSING
000500*-----------------------------------------------------------------
000600*    ONE ENTRY PER OPEN ACCOUNT.  ACCTMSTR IS A SEQUENTIAL FILE,
000700*    REWRITTEN IN FULL AT THE END OF EACH DAILY POSTING RUN
000800*    (MTB01) AND AGAIN AT THE END OF EACH MONTHLY RUN (MTB10).
000900*    PROGRAMS THAT ONLY NEED TO LOOK AT AN ACCOUNT (MTB02, MTB04,
001000*    MTB05, MTB06) LOAD IT INTO A WORKING-STORAGE TABLE - SEE
001100*    MTB-ACCOUNT-TABLE IN EACH PROGRAM'S WORKING-STORAGE SECTION.
001200*-----------------------------------------------------------------
001300*    CHANGE LOG
001400*    DATE       BY   TICKET     DESCRIPTION
001500*    ---------- ---- ---------- --------------------------------
001600*    02/04/1987 JF   INITIAL    INITIAL RELEASE
001700*    07/19/1991 JF   CR-0215    ADDED ACCT-CURRENCY (BRANCH NOW
001800*                               OPENS EUR/GBP ACCOUNTS)
001900*    11/09/1998 RMC  CR-0902    Y2K - ACCT-OPENED-CCYY WIDENED
002000*                               TO 4 DIGITS, ACCT-LAST-EOM-CCYYMM
002100*                               WIDENED TO 6 DIGITS
002200*    06/30/2003 DOP  CR-1340    ADDED ACCT-LAST-EOM-CCYYMM AND
002300*                               ACCT-LAST-EOM-ACTION FOR MTB10
002400*****************************************************************
002500 01  MTB-ACCOUNT-RECORD.
002600*-----------------------------------------------------------------
002700*    KEY FIELDS
002800*-----------------------------------------------------------------
002900     05  ACCT-NUMBER                PIC X(12).
003000     05  ACCT-OWNER-NAME            PIC X(30).
003100     05  ACCT-TYPE                  PIC X(08).
003200         88  ACCT-IS-SAVINGS            VALUE "SAVINGS ".
003300         88  ACCT-IS-CHECKING           VALUE "CHECKING".
003400     05  ACCT-CURRENCY              PIC X(03).
003500         88  ACCT-CURR-USD              VALUE "USD".
003600         88  ACCT-CURR-EUR              VALUE "EUR".
003700         88  ACCT-CURR-INR              VALUE "INR".
003800         88  ACCT-CURR-GBP              VALUE "GBP".
003900*-----------------------------------------------------------------
004000*    STATUS / CONTROL FIELDS
004100*-----------------------------------------------------------------
004200     05  ACCT-STATUS-CODE           PIC X(01).
004300         88  ACCT-STATUS-OPEN           VALUE "O".
004400         88  ACCT-STATUS-CLOSED         VALUE "C".
004500     05  ACCT-OPENED-DATE.
004600         10  ACCT-OPENED-CCYY       PIC 9(4).
004700         10  ACCT-OPENED-MM         PIC 9(2).
004800         10  ACCT-OPENED-DD         PIC 9(2).
004900     05  ACCT-LAST-EOM-CCYYMM       PIC 9(6).
005000     05  ACCT-LAST-EOM-ACTION       PIC X(01).
005100         88  ACCT-EOM-NOT-RUN           VALUE " ".
005200         88  ACCT-EOM-INTEREST-POSTED   VALUE "I".
005300         88  ACCT-EOM-FEE-POSTED        VALUE "F".
005400*-----------------------------------------------------------------
005500*    BALANCE - ZONED DECIMAL, SIGNED, 2 DECIMALS.  CHECKING MAY
005600*    CARRY A NEGATIVE BALANCE UNDER OVERDRAFT (SEE MTB04).
005700*-----------------------------------------------------------------
005800     05  ACCT-BALANCE               PIC S9(11)V99.
005900*-----------------------------------------------------------------
006000*    NEXT-TRANSACTION-SEQUENCE - PER-ACCOUNT COUNTER USED BY
006100*    MTB04/MTB05/MTB06 TO BUILD TXN-ID WITHOUT A LIBRARY UUID
006200*    CALL (SEE SPEC NON-GOALS).
006300*-----------------------------------------------------------------
006400     05  ACCT-NEXT-TXN-SEQ          PIC 9(6).
006500     05  FILLER                     PIC X(19).
