000100*****************************************************************
000200*    COPYBOOK   : MTBDATE
000300*    TITLE      : SYSTEM DATE/TIME WORK AREA
000400*    INSTALLATION : MERIDIAN TRUST BANK - DATA PROCESSING
000500*-----------------------------------------------------------------
000600*    USED BY EVERY MTBnn PROGRAM IN PLACE OF A LOCAL COPY OF THE
000700*    "CAMPOS-FECHA" GROUP.  HOLDS THE RESULT OF
000800*    FUNCTION CURRENT-DATE, PLUS TWO ALTERNATE NUMERIC VIEWS OF
000900*    THE SAME EIGHT BYTES (REDEFINES) SO A CALLING PARAGRAPH CAN
001000*    COMPARE WHOLE DATES OR WHOLE YEAR-MONTHS WITHOUT PULLING
001100*    THE SIX FIELDS APART AND COMPARING THEM ONE AT A TIME.
001200*-----------------------------------------------------------------
001300*    CHANGE LOG
001400*    DATE       BY   TICKET     DESCRIPTION
001500*    ---------- ---- ---------- --------------------------------
001600*    03/11/1988 JF   INITIAL    INITIAL RELEASE - LIFTED OUT OF
001700*                               BANK1 CAMPOS-FECHA FOR RE-USE
001800*    09/22/1998 RMC  CR-0891    Y2K - CCYY WINDOW ADDED, DROPPED
001900*                               THE 2-DIGIT YEAR FIELD
002000*    06/30/2003 DOP  CR-1340    ADDED MTB-CURRENT-CCYYMM REDEFINE
002100*                               FOR THE EOM BATCH (MTB10)
002200*****************************************************************
002300 01  MTB-DATE-WORK-AREA.
002400     05  MTB-CURRENT-DATE-TIME.
002500         10  MTB-CDT-CCYY           PIC 9(4).
002600         10  MTB-CDT-MONTH          PIC 9(2).
002700         10  MTB-CDT-DAY            PIC 9(2).
002800         10  MTB-CDT-HOUR           PIC 9(2).
002900         10  MTB-CDT-MINUTE         PIC 9(2).
003000         10  MTB-CDT-SECOND         PIC 9(2).
003100         10  MTB-CDT-HUNDREDTH      PIC 9(2).
003200         10  MTB-CDT-GMT-DIFF       PIC S9(4).
003300*-----------------------------------------------------------------
003400*    REDEFINE 1 - WHOLE-DATE NUMERIC VIEW, FOR "IS THIS DATE
003500*    ON OR AFTER THAT DATE" COMPARES (SEE MTBVPA, MTB10).
003600*-----------------------------------------------------------------
003700     05  MTB-CURRENT-DATE-NUM REDEFINES MTB-CURRENT-DATE-TIME.
003800         10  MTB-CDN-CCYYMMDD       PIC 9(8).
003900         10  FILLER                 PIC X(10).
004000*-----------------------------------------------------------------
004100*    REDEFINE 2 - YEAR-MONTH VIEW, USED BY MTB10 TO STAMP
004200*    ACCT-LAST-EOM-CCYYMM ON EVERY ACCOUNT IT TOUCHES.
004300*-----------------------------------------------------------------
004400     05  MTB-CURRENT-CCYYMM-VIEW REDEFINES MTB-CURRENT-DATE-TIME.
004500         10  MTB-CDM-CCYYMM         PIC 9(6).
004600         10  FILLER                 PIC X(12).
004700     05  FILLER                     PIC X(08).
