000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTB01.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 01/26/1987.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTB01
001100*    TITLE    : DAILY LEDGER POSTING DRIVER
001200*-----------------------------------------------------------------
001300*    READS ACCTMSTR INTO A WORKING-STORAGE TABLE, THEN READS
001400*    TXNREQ (THE DAY'S INPUT DECK) ONE REQUEST AT A TIME, IN THE
001500*    ORDER THE REQUESTS ARRIVE, AND DISPATCHES EACH ONE TO THE
001600*    SUBPROGRAM THAT KNOWS HOW TO POST IT:
001700*
001800*        CREATE     - ASSIGN THE NEXT ACCOUNT NUMBER (STARTING
001900*                     AT 1000) AND ADD A ROW TO THE TABLE
002000*        DEPOSIT    - CALL MTB05
002100*        WITHDRAWAL - CALL MTB04
002200*        TRANSFER   - CALL MTB06
002300*
002400*    AT END OF RUN THE TABLE IS REWRITTEN TO ACCTMSTR IN FULL SO
002500*    TOMORROW'S RUN PICKS UP WHERE TODAY LEFT OFF.
002600*-----------------------------------------------------------------
002700*    CHANGE LOG
002800*    DATE       BY   TICKET     DESCRIPTION
002900*    ---------- ---- ---------- --------------------------------
003000*    01/26/1987 JF   INITIAL    INITIAL RELEASE
003100*    07/19/1991 JF   CR-0215    CREATE REQUEST TYPE ADDED -
003200*                               ACCOUNT NUMBERS NOW ASSIGNED BY
003300*                               THIS PROGRAM INSTEAD OF BEING
003400*                               KEYED BY THE BRANCH
003500*    11/09/1998 RMC  CR-0902    Y2K SWEEP - SEE MTBDATE
003600*    06/30/2003 DOP  CR-1339    RAISED MAX-ACCOUNTS TABLE SIZE
003700*                               FROM 500 TO 2000 FOR THE DOWNTOWN
003800*                               BRANCH CONSOLIDATION
003900*-----------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ACCOUNT-FILE ASSIGN TO "ACCTMSTR"
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS FS-ACCTMSTR.
005400
005500     SELECT TXN-REQUEST-FILE ASSIGN TO "TXNREQ"
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS FS-TXNREQ.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ACCOUNT-FILE
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "acctmstr.dat".
006500     COPY MTBACCT.
006600
006700 FD  TXN-REQUEST-FILE
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "txnreq.dat".
007000     COPY MTBTXRQ.
007100
007200 WORKING-STORAGE SECTION.
007300 77  FS-ACCTMSTR                    PIC X(02).
007400 77  FS-TXNREQ                      PIC X(02).
007500
007600 COPY MTBDATE.
007700
007800*-----------------------------------------------------------------
007900*    IN-MEMORY ACCOUNT TABLE - LOADED FROM ACCTMSTR AT 0000-MAIN,
008000*    REWRITTEN TO ACCTMSTR AT 9000-END-OF-RUN.  MTB02/MTB04/
008100*    MTB05/MTB06/MTB10 ALL BUILD THE SAME SHAPE OF TABLE FROM THE
008200*    SAME FILE - NONE OF THEM KEEP ACCTMSTR OPEN WHILE POSTING.
008300*-----------------------------------------------------------------
008400 01  WS-ACCOUNT-TABLE.
008500     COPY MTBACCT REPLACING
008600         ==01  MTB-ACCOUNT-RECORD== BY
008700         ==03  WS-ACCOUNT-ENTRY OCCURS 1 TO 2000 TIMES
008800               DEPENDING ON WS-ACCOUNT-COUNT
008900               INDEXED BY WS-ACCT-IDX==.
009000
009100 77  WS-ACCOUNT-COUNT               PIC 9(4) COMP VALUE ZERO.
009200 77  WS-HIGH-ACCOUNT-NUM            PIC 9(12) COMP VALUE 999.
009300 77  WS-WORK-ACCOUNT-NUM            PIC 9(12).
009400
009500 01  WS-ACCT-NUM-ALPHA REDEFINES WS-WORK-ACCOUNT-NUM
009600         PIC X(12).
009700
009800 77  WS-SEARCH-ACCT-NUMBER          PIC X(12).
009900
010000 77  WS-FOUND-SWITCH                PIC X(01) VALUE "N".
010100     88  WS-ACCOUNT-WAS-FOUND           VALUE "Y".
010200     88  WS-ACCOUNT-NOT-FOUND           VALUE "N".
010300
010400 77  WS-FOUND-IDX                   PIC 9(4) COMP.
010500 77  WS-FROM-IDX                    PIC 9(4) COMP.
010600 77  WS-TO-IDX                      PIC 9(4) COMP.
010700 77  WS-DISPATCH-STATUS             PIC X(01).
010800
010900 LINKAGE SECTION.
011000
011100 PROCEDURE DIVISION.
011200
011300 0000-MAIN.
011400     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT.
011500     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.
011600     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.
011700     STOP RUN.
011800
011900*-----------------------------------------------------------------
012000*    LOAD ACCTMSTR - ALSO ESTABLISHES WS-HIGH-ACCOUNT-NUM BY
012100*    SCANNING EVERY RECORD, THE SAME WAY THE OLD MOVEMENT
012200*    PROGRAMS HAVE ALWAYS SCANNED A FILE ONCE TO FIND THE
012300*    HIGHEST EXISTING KEY BEFORE ASSIGNING THE NEXT ONE.
012400*-----------------------------------------------------------------
012500 1000-LOAD-ACCOUNT-TABLE.
012600     MOVE ZERO TO WS-ACCOUNT-COUNT.
012700     MOVE 999  TO WS-HIGH-ACCOUNT-NUM.
012800     OPEN INPUT ACCOUNT-FILE.
012900     IF FS-ACCTMSTR = "35"
013000         GO TO 1000-EXIT
013100     END-IF.
013200     IF FS-ACCTMSTR NOT = "00"
013300         DISPLAY "MTB01 - ACCTMSTR OPEN FAILED, STATUS "
013400                 FS-ACCTMSTR
013500         GO TO 1000-EXIT
013600     END-IF.
013700
013800 1010-READ-LOOP.
013900     READ ACCOUNT-FILE
014000         AT END GO TO 1090-LOAD-DONE.
014100     ADD 1 TO WS-ACCOUNT-COUNT.
014200     MOVE MTB-ACCOUNT-RECORD
014300         TO WS-ACCOUNT-ENTRY (WS-ACCOUNT-COUNT).
014400     MOVE ACCT-NUMBER OF MTB-ACCOUNT-RECORD
014500         TO WS-ACCT-NUM-ALPHA.
014600     IF WS-WORK-ACCOUNT-NUM > WS-HIGH-ACCOUNT-NUM
014700         MOVE WS-WORK-ACCOUNT-NUM TO WS-HIGH-ACCOUNT-NUM
014800     END-IF.
014900     GO TO 1010-READ-LOOP.
015000
015100 1090-LOAD-DONE.
015200     CLOSE ACCOUNT-FILE.
015300
015400 1000-EXIT.
015500     EXIT.
015600
015700*-----------------------------------------------------------------
015800*    PROCESS EACH REQUEST IN TXNREQ, IN FILE ORDER.
015900*-----------------------------------------------------------------
016000 2000-PROCESS-REQUESTS.
016100     OPEN INPUT TXN-REQUEST-FILE.
016200     IF FS-TXNREQ NOT = "00"
016300         DISPLAY "MTB01 - TXNREQ OPEN FAILED, STATUS " FS-TXNREQ
016400         GO TO 2000-EXIT
016500     END-IF.
016600
016700 2010-REQUEST-LOOP.
016800     READ TXN-REQUEST-FILE
016900         AT END GO TO 2090-REQUESTS-DONE.
017000
017100     IF TXR-IS-CREATE
017200         PERFORM 3000-CREATE-ACCOUNT THRU 3000-EXIT
017300     END-IF.
017400     IF TXR-IS-DEPOSIT
017500         PERFORM 4000-DISPATCH-DEPOSIT THRU 4000-EXIT
017600     END-IF.
017700     IF TXR-IS-WITHDRAWAL
017800         PERFORM 5000-DISPATCH-WITHDRAWAL THRU 5000-EXIT
017900     END-IF.
018000     IF TXR-IS-TRANSFER
018100         PERFORM 6000-DISPATCH-TRANSFER THRU 6000-EXIT
018200     END-IF.
018300
018400     GO TO 2010-REQUEST-LOOP.
018500
018600 2090-REQUESTS-DONE.
018700     CLOSE TXN-REQUEST-FILE.
018800
018900 2000-EXIT.
019000     EXIT.
019100
019200*-----------------------------------------------------------------
019300*    CREATE - NEXT ACCOUNT NUMBER IS WS-HIGH-ACCOUNT-NUM + 1,
019400*    SO THE FIRST ACCOUNT OF A BRAND-NEW LEDGER IS 1000.
019500*-----------------------------------------------------------------
019600 3000-CREATE-ACCOUNT.
019700     ADD 1 TO WS-HIGH-ACCOUNT-NUM.
019800     ADD 1 TO WS-ACCOUNT-COUNT.
019900     MOVE WS-HIGH-ACCOUNT-NUM TO WS-WORK-ACCOUNT-NUM.
020000
020100     INITIALIZE WS-ACCOUNT-ENTRY (WS-ACCOUNT-COUNT).
020200     MOVE WS-ACCT-NUM-ALPHA
020300         TO ACCT-NUMBER (WS-ACCOUNT-COUNT)
020400            OF WS-ACCOUNT-TABLE.
020500     MOVE TXR-OWNER-NAME
020600         TO ACCT-OWNER-NAME (WS-ACCOUNT-COUNT)
020700            OF WS-ACCOUNT-TABLE.
020800     MOVE TXR-ACCOUNT-TYPE
020900         TO ACCT-TYPE (WS-ACCOUNT-COUNT)
021000            OF WS-ACCOUNT-TABLE.
021100     MOVE TXR-CURRENCY
021200         TO ACCT-CURRENCY (WS-ACCOUNT-COUNT)
021300            OF WS-ACCOUNT-TABLE.
021400     SET ACCT-STATUS-OPEN (WS-ACCOUNT-COUNT)
021500            OF WS-ACCOUNT-TABLE TO TRUE.
021600     MOVE FUNCTION CURRENT-DATE TO MTB-CURRENT-DATE-TIME.
021700     MOVE MTB-CDT-CCYY
021800         TO ACCT-OPENED-CCYY (WS-ACCOUNT-COUNT)
021900            OF WS-ACCOUNT-TABLE.
022000     MOVE MTB-CDT-MONTH
022100         TO ACCT-OPENED-MM (WS-ACCOUNT-COUNT)
022200            OF WS-ACCOUNT-TABLE.
022300     MOVE MTB-CDT-DAY
022400         TO ACCT-OPENED-DD (WS-ACCOUNT-COUNT)
022500            OF WS-ACCOUNT-TABLE.
022600     MOVE ZERO
022700         TO ACCT-BALANCE (WS-ACCOUNT-COUNT)
022800            OF WS-ACCOUNT-TABLE.
022900     MOVE ZERO
023000         TO ACCT-NEXT-TXN-SEQ (WS-ACCOUNT-COUNT)
023100            OF WS-ACCOUNT-TABLE.
023200
023300 3000-EXIT.
023400     EXIT.
023500
023600*-----------------------------------------------------------------
023700*    DISPATCH PARAGRAPHS - LOCATE THE ACCOUNT ROW, CALL THE
023800*    POSTING SUBPROGRAM, LEAVE THE ROW UPDATED IN PLACE.
023900*-----------------------------------------------------------------
024000 4000-DISPATCH-DEPOSIT.
024100     MOVE TXR-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
024200     PERFORM 7000-FIND-ACCOUNT THRU 7000-EXIT.
024300     IF WS-ACCOUNT-WAS-FOUND
024400         CALL "MTB05" USING
024500             WS-ACCOUNT-ENTRY (WS-FOUND-IDX)
024600             TXR-AMOUNT
024700             TXR-REFERENCE
024800             WS-DISPATCH-STATUS
024900     END-IF.
025000
025100 4000-EXIT.
025200     EXIT.
025300
025400 5000-DISPATCH-WITHDRAWAL.
025500     MOVE TXR-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
025600     PERFORM 7000-FIND-ACCOUNT THRU 7000-EXIT.
025700     IF WS-ACCOUNT-WAS-FOUND
025800         CALL "MTB04" USING
025900             WS-ACCOUNT-ENTRY (WS-FOUND-IDX)
026000             TXR-AMOUNT
026100             TXR-REFERENCE
026200             WS-DISPATCH-STATUS
026300     END-IF.
026400
026500 5000-EXIT.
026600     EXIT.
026700
026800 6000-DISPATCH-TRANSFER.
026900     MOVE TXR-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
027000     PERFORM 7000-FIND-ACCOUNT THRU 7000-EXIT.
027100     IF WS-ACCOUNT-NOT-FOUND
027200         GO TO 6000-EXIT
027300     END-IF.
027400     MOVE WS-FOUND-IDX TO WS-FROM-IDX.
027500
027600     MOVE TXR-TO-ACCOUNT-NUMBER TO WS-SEARCH-ACCT-NUMBER.
027700     PERFORM 7000-FIND-ACCOUNT THRU 7000-EXIT.
027800     IF WS-ACCOUNT-NOT-FOUND
027900         GO TO 6000-EXIT
028000     END-IF.
028100     MOVE WS-FOUND-IDX TO WS-TO-IDX.
028200
028300     CALL "MTB06" USING
028400         WS-ACCOUNT-ENTRY (WS-FROM-IDX)
028500         WS-ACCOUNT-ENTRY (WS-TO-IDX)
028600         TXR-AMOUNT
028700         TXR-REFERENCE
028800         WS-DISPATCH-STATUS.
028900
029000 6000-EXIT.
029100     EXIT.
029200
029300*-----------------------------------------------------------------
029400*    LINEAR SEARCH - ACCTMSTR CARRIES NO REQUIRED KEY ORDER, SO
029500*    A SEARCH ALL IS NOT SAFE HERE.  TABLE IS SMALL ENOUGH THAT
029600*    A STRAIGHT SEARCH IS NO HEAVIER THAN THE INDEXED READS THE
029700*    OLDER PROGRAMS USED AGAINST TARJETAS.
029800*-----------------------------------------------------------------
029900 7000-FIND-ACCOUNT.
030000     SET WS-ACCOUNT-NOT-FOUND TO TRUE.
030100     SET WS-ACCT-IDX TO 1.
030200     SEARCH WS-ACCOUNT-ENTRY
030300         AT END NEXT SENTENCE
030400         WHEN ACCT-NUMBER (WS-ACCT-IDX) OF WS-ACCOUNT-TABLE
030500                 = WS-SEARCH-ACCT-NUMBER
030600             SET WS-ACCOUNT-WAS-FOUND TO TRUE
030700             SET WS-FOUND-IDX TO WS-ACCT-IDX.
030800
030900 7000-EXIT.
031000     EXIT.
031100
031200*-----------------------------------------------------------------
031300*    REWRITE ACCTMSTR IN FULL FROM THE UPDATED TABLE.
031400*-----------------------------------------------------------------
031500 9000-END-OF-RUN.
031600     OPEN OUTPUT ACCOUNT-FILE.
031700     SET WS-ACCT-IDX TO 1.
031800
031900 9010-WRITE-LOOP.
032000     IF WS-ACCT-IDX > WS-ACCOUNT-COUNT
032100         GO TO 9090-WRITE-DONE
032200     END-IF.
032300     MOVE WS-ACCOUNT-ENTRY (WS-ACCT-IDX) TO
032400         MTB-ACCOUNT-RECORD.
032500     WRITE MTB-ACCOUNT-RECORD.
032600     SET WS-ACCT-IDX UP BY 1.
032700     GO TO 9010-WRITE-LOOP.
032800
032900 9090-WRITE-DONE.
033000     CLOSE ACCOUNT-FILE.
033100
033200 9000-EXIT.
033300     EXIT.
