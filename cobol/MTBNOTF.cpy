000100*****************************************************************
000200*    COPYBOOK   : MTBNOTF
000300*    TITLE      : VPA NOTIFICATION RECORD (NOTIFLOG)
000400*    INSTALLATION : MERIDIAN TRUST BANK - DATA PROCESSING
000500*-----------------------------------------------------------------
000600*    ONE ENTRY PER NOTIFICATION RAISED BY A SEND-MONEY REQUEST -
000700*    TWO ARE WRITTEN PER SUCCESSFUL TRANSFER, ONE TO THE SENDER
000800*    AND ONE TO THE RECEIVER.  APPEND-ONLY, READ BACK BY MTB09.
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    ---------- ---- ---------- --------------------------------
001300*    08/03/1994 JF   INITIAL    INITIAL RELEASE FOR THE VPA
001400*                               SEND-MONEY PILOT
001500*    11/09/1998 RMC  CR-0902    Y2K SWEEP - NO DATE FIELDS ON
001600*                               THIS RECORD, REVIEWED AND LEFT
001700*                               AS-IS
001800*    06/30/2003 DOP  CR-1346    CONFIRMED WITH THE VPA DESK THAT
001900*                               NOT-MESSAGE STAYS FREE-FORM TEXT
002000*****************************************************************
002100 01  MTB-NOTIFICATION-RECORD.
002200     05  NOT-ID                     PIC 9(9).
002300     05  NOT-USER-ID                PIC 9(9).
002400     05  NOT-MESSAGE                PIC X(80).
002500     05  NOT-READ-STATUS            PIC X(01).
002600         88  NOT-IS-READ                VALUE "Y".
002700         88  NOT-IS-UNREAD              VALUE "N".
002800     05  NOT-TIMESTAMP              PIC X(26).
002900     05  FILLER                     PIC X(10).
