000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTB06.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 02/11/1987.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTB06
001100*    TITLE    : POST A TRANSFER BETWEEN TWO ACCOUNTS
001200*-----------------------------------------------------------------
001300*    CALLED BY MTB01 FOR EACH TRANSFER REQUEST.  RECEIVES BOTH
001400*    ACCOUNT RECORDS BY REFERENCE (THE "FROM" ACCOUNT AND THE
001500*    "TO" ACCOUNT).  THE SUFFICIENT-FUNDS CHECK IS MADE ONLY ON
001600*    THE "FROM" SIDE - IF IT FAILS, NEITHER ACCOUNT IS TOUCHED
001700*    AND NO LOG ENTRIES ARE WRITTEN.  ON SUCCESS BOTH SIDES ARE
001800*    POSTED TOGETHER - A TRANSFER_OUT ON "FROM" AND A
001900*    TRANSFER_IN ON "TO" - SO THE PAIR CANNOT END UP HALF DONE.
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*    DATE       BY   TICKET     DESCRIPTION
002300*    ---------- ---- ---------- --------------------------------
002400*    02/11/1987 JF   INITIAL    INITIAL RELEASE
002500*    11/09/1998 RMC  CR-0902    Y2K - TIMESTAMP BUILT FROM THE
002600*                               4-DIGIT CCYY FIELD
002700*    06/30/2003 DOP  CR-1341    CONFIRMED WITH THE LENDING DESK
002800*                               THAT THE FUNDS CHECK APPLIES TO
002900*                               THE SENDING SIDE ONLY, REGARDLESS
003000*                               OF THE RECEIVING ACCOUNT'S TYPE
003100*-----------------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
003800     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT OPTIONAL TXN-LOG-FILE ASSIGN TO "TXNLOG"
004300         ORGANIZATION IS SEQUENTIAL
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS FS-TXNLOG.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  TXN-LOG-FILE
005000     LABEL RECORD STANDARD
005100     VALUE OF FILE-ID IS "txnlog.dat".
005200     COPY MTBTRAN.
005300
005400 WORKING-STORAGE SECTION.
005500 77  FS-TXNLOG                      PIC X(02).
005600
005700 COPY MTBDATE.
005800
005900 01  WS-TXN-ID-WORK-AREA.
006000     05  WS-TXN-ID-ACCT             PIC X(12).
006100     05  WS-TXN-ID-DASH1            PIC X(01) VALUE "-".
006200     05  WS-TXN-ID-SEQ              PIC 9(06).
006300     05  WS-TXN-ID-DASH2            PIC X(01) VALUE "-".
006400     05  WS-TXN-ID-DATE             PIC 9(08).
006500     05  FILLER                     PIC X(08).
006600 01  WS-TXN-ID-FLAT REDEFINES WS-TXN-ID-WORK-AREA PIC X(36).
006700
006800 77  WS-TXN-SIGNED-AMOUNT           PIC S9(11)V99.
006900
007000 77  WS-TRANSFER-VALID              PIC X(01) VALUE "Y".
007100     88  TRANSFER-IS-VALID              VALUE "Y".
007200     88  TRANSFER-IS-INVALID            VALUE "N".
007300
007400 LINKAGE SECTION.
007500     COPY MTBACCT
007600         REPLACING ==MTB-ACCOUNT-RECORD==
007700                BY ==MTB-FROM-ACCOUNT-REC==
007800                   ==ACCT-==              BY ==FRA-==.
007900     COPY MTBACCT
008000         REPLACING ==MTB-ACCOUNT-RECORD==
008100                BY ==MTB-TO-ACCOUNT-REC==
008200                   ==ACCT-==              BY ==TOA-==.
008300 77  LK-AMOUNT                      PIC S9(11)V99.
008400 77  LK-REFERENCE                   PIC X(40).
008500 77  LK-STATUS-CODE                 PIC X(01).
008600
008700 PROCEDURE DIVISION USING MTB-FROM-ACCOUNT-REC
008800                           MTB-TO-ACCOUNT-REC
008900                           LK-AMOUNT
009000                           LK-REFERENCE
009100                           LK-STATUS-CODE.
009200
009300 0000-MAIN.
009400     MOVE "0" TO LK-STATUS-CODE.
009500     SET TRANSFER-IS-VALID TO TRUE.
009600
009700     IF FRA-BALANCE < LK-AMOUNT
009800         MOVE "2" TO LK-STATUS-CODE
009900         SET TRANSFER-IS-INVALID TO TRUE
010000     END-IF.
010100
010200     IF TRANSFER-IS-VALID
010300         PERFORM 2000-POST-TRANSFER-OUT THRU 2000-EXIT
010400         PERFORM 2500-POST-TRANSFER-IN THRU 2500-EXIT
010500     END-IF.
010600
010700     GO TO 0000-EXIT.
010800
010900 0000-EXIT.
011000     EXIT PROGRAM.
011100
011200 2000-POST-TRANSFER-OUT.
011300     SUBTRACT LK-AMOUNT FROM FRA-BALANCE.
011400     COMPUTE WS-TXN-SIGNED-AMOUNT = LK-AMOUNT * -1.
011500     MOVE FRA-NUMBER        TO WS-TXN-ID-ACCT.
011600     ADD 1                  TO FRA-NEXT-TXN-SEQ.
011700     MOVE FRA-NEXT-TXN-SEQ  TO WS-TXN-ID-SEQ.
011800     MOVE FRA-NUMBER        TO TXN-ACCOUNT-NUMBER.
011900     SET TXN-IS-TRANSFER-OUT TO TRUE.
012000     PERFORM 3000-WRITE-TXN-LOG THRU 3000-EXIT.
012100
012200 2000-EXIT.
012300     EXIT.
012400
012500 2500-POST-TRANSFER-IN.
012600     ADD LK-AMOUNT TO TOA-BALANCE.
012700     MOVE LK-AMOUNT         TO WS-TXN-SIGNED-AMOUNT.
012800     MOVE TOA-NUMBER        TO WS-TXN-ID-ACCT.
012900     ADD 1                  TO TOA-NEXT-TXN-SEQ.
013000     MOVE TOA-NEXT-TXN-SEQ  TO WS-TXN-ID-SEQ.
013100     MOVE TOA-NUMBER        TO TXN-ACCOUNT-NUMBER.
013200     SET TXN-IS-TRANSFER-IN TO TRUE.
013300     PERFORM 3000-WRITE-TXN-LOG THRU 3000-EXIT.
013400
013500 2500-EXIT.
013600     EXIT.
013700
013800*-----------------------------------------------------------------
013900*    COMMON TXNLOG WRITER - TXN-ACCOUNT-NUMBER, WS-TXN-ID-ACCT
014000*    AND WS-TXN-ID-SEQ, AND TXN-TYPE ARE SET BY THE CALLER BEFORE
014100*    THIS IS PERFORMED.
014200*-----------------------------------------------------------------
014300 3000-WRITE-TXN-LOG.
014400     MOVE FUNCTION CURRENT-DATE TO MTB-CURRENT-DATE-TIME.
014500     MOVE MTB-CDN-CCYYMMDD  TO WS-TXN-ID-DATE.
014600     MOVE WS-TXN-ID-FLAT    TO TXN-ID.
014700     MOVE SPACES            TO TXN-TIMESTAMP.
014800     STRING MTB-CDT-CCYY   "-" MTB-CDT-MONTH "-" MTB-CDT-DAY "-"
014900            MTB-CDT-HOUR   "." MTB-CDT-MINUTE "." MTB-CDT-SECOND
015000            "." MTB-CDT-HUNDREDTH DELIMITED BY SIZE
015100            INTO TXN-TIMESTAMP.
015200     MOVE WS-TXN-SIGNED-AMOUNT TO TXN-AMOUNT.
015300     MOVE LK-REFERENCE       TO TXN-REFERENCE.
015400
015500     PERFORM 3500-OPEN-TXN-LOG THRU 3500-EXIT.
015600     WRITE MTB-TRANSACTION-RECORD.
015700     IF FS-TXNLOG NOT = "00"
015800         MOVE "9" TO LK-STATUS-CODE
015900     END-IF.
016000     CLOSE TXN-LOG-FILE.
016100
016200 3000-EXIT.
016300     EXIT.
016400
016500 3500-OPEN-TXN-LOG.
016600     OPEN EXTEND TXN-LOG-FILE.
016700     IF FS-TXNLOG NOT = "00"
016800         OPEN OUTPUT TXN-LOG-FILE
016900         CLOSE TXN-LOG-FILE
017000         OPEN EXTEND TXN-LOG-FILE
017100     END-IF.
017200
017300 3500-EXIT.
017400     EXIT.
