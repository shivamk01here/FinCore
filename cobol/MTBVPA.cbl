000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTBVPA.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 08/03/1994.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTBVPA
001100*    TITLE    : VIRTUAL-PAYMENT-ADDRESS SEND-MONEY BATCH
001200*-----------------------------------------------------------------
001300*    READS USERFILE INTO A TABLE SORTED ASCENDING ON USR-VPA SO
001400*    SEARCH ALL CAN RESOLVE THE RECEIVER OF EACH SEND-MONEY
001500*    REQUEST.  AN UNKNOWN VPA FAILS THE WHOLE REQUEST - THERE IS
001600*    NO PARTIAL POSTING.  ON A SUCCESSFUL TRANSFER ONE ENTRY IS
001700*    APPENDED TO XFRLOG AND TWO TO NOTIFLOG (ONE FOR THE SENDER,
001800*    ONE FOR THE RECEIVER).  THIS PROGRAM DOES NOT HANDLE LOGON,
001900*    PASSWORDS OR APPROVAL STATUS - THAT IS THE TELLER-DESK
002000*    APPLICATION'S JOB, NOT THIS BATCH SUITE'S.
002100*-----------------------------------------------------------------
002200*    RULE: SENDER BALANCE IS DEBITED ONLY IF IT COVERS THE
002300*    AMOUNT; IF IT DOES, THE RECEIVER IS CREDITED UNCONDITIONALLY
002400*    - THERE IS NO SEPARATE POSITIVITY CHECK ON THE AMOUNT ITSELF
002500*    BEYOND WHAT THE REQUEST RECORD ALREADY GUARANTEES.
002600*-----------------------------------------------------------------
002700*    CHANGE LOG
002800*    DATE       BY   TICKET     DESCRIPTION
002900*    ---------- ---- ---------- --------------------------------
003000*    08/03/1994 JF   INITIAL    INITIAL RELEASE FOR THE VPA
003100*                               SEND-MONEY PILOT
003200*    11/09/1998 RMC  CR-0902    Y2K SWEEP - SEE MTBDATE
003300*    06/30/2003 DOP  CR-1342    WROTE BOTH NOTIFLOG ENTRIES IN
003400*                               THE SAME PASS INSTEAD OF A
003500*                               SEPARATE NIGHTLY NOTIFY JOB
003600*-----------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT USER-FILE ASSIGN TO "USERFILE"
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS FS-USERFILE.
005100
005200     SELECT XFR-REQUEST-FILE ASSIGN TO "XFRREQ"
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS FS-XFRREQ.
005600
005700     SELECT XFR-LOG-FILE ASSIGN TO "XFRLOG"
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS FS-XFRLOG.
006100
006200     SELECT NOTIF-FILE ASSIGN TO "NOTIFLOG"
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS FS-NOTIFLOG.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  USER-FILE
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "userfile.dat".
007200     COPY MTBUSRF.
007300
007400*-----------------------------------------------------------------
007500*    XFRREQ - ONE SEND-MONEY REQUEST PER RECORD: SENDER VPA,
007600*    RECEIVER VPA, AMOUNT.  BUILT BY THE ON-LINE FRONT END, NOT
007700*    BY THIS SUITE.
007800*-----------------------------------------------------------------
007900 FD  XFR-REQUEST-FILE
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID IS "xfrreq.dat".
008200 01  WS-XFR-REQUEST-RECORD.
008300     05  XRQ-SENDER-VPA             PIC X(40).
008400     05  XRQ-RECEIVER-VPA           PIC X(40).
008500     05  XRQ-AMOUNT                 PIC S9(11)V99.
008600     05  FILLER                     PIC X(18).
008700
008800 FD  XFR-LOG-FILE
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID IS "xfrlog.dat".
009100     COPY MTBXFRF.
009200
009300 FD  NOTIF-FILE
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID IS "notiflog.dat".
009600     COPY MTBNOTF.
009700
009800 WORKING-STORAGE SECTION.
009900 77  FS-USERFILE                    PIC X(02).
010000 77  FS-XFRREQ                      PIC X(02).
010100 77  FS-XFRLOG                      PIC X(02).
010200 77  FS-NOTIFLOG                    PIC X(02).
010300
010400 COPY MTBDATE.
010500
010600*-----------------------------------------------------------------
010700*    USER TABLE - MUST BE LOADED IN ASCENDING VPA ORDER FOR
010800*    SEARCH ALL TO WORK.  USERFILE ITSELF IS MAINTAINED IN THIS
010900*    ORDER BY THE ACCOUNT-OPENING DESK; THIS PROGRAM DOES NOT
011000*    RE-SORT IT.
011100*-----------------------------------------------------------------
011200 01  WS-USER-TABLE.
011300     COPY MTBUSRF REPLACING
011400         ==01  MTB-USER-RECORD== BY
011500         ==03  WS-USER-ENTRY OCCURS 1 TO 5000 TIMES
011600               DEPENDING ON WS-USER-COUNT
011700               ASCENDING KEY IS USR-VPA
011800               INDEXED BY WS-USER-IDX==.
011900
012000 77  WS-USER-COUNT                  PIC 9(4) COMP VALUE ZERO.
012100 77  WS-SENDER-IDX                  PIC 9(4) COMP.
012200 77  WS-RECEIVER-IDX                PIC 9(4) COMP.
012300
012400 77  WS-SENDER-FOUND                PIC X(01) VALUE "N".
012500     88  SENDER-WAS-FOUND               VALUE "Y".
012600     88  SENDER-NOT-FOUND               VALUE "N".
012700 77  WS-RECEIVER-FOUND              PIC X(01) VALUE "N".
012800     88  RECEIVER-WAS-FOUND             VALUE "Y".
012900     88  RECEIVER-NOT-FOUND             VALUE "N".
013000
013100 77  WS-NEXT-XFR-ID                 PIC 9(9) COMP VALUE ZERO.
013200 77  WS-NEXT-NOTIF-ID               PIC 9(9) COMP VALUE ZERO.
013300
013400 01  WS-TIMESTAMP-AREA.
013500     05  FILLER                     PIC X(26).
013600 01  WS-TIMESTAMP-TEXT REDEFINES WS-TIMESTAMP-AREA PIC X(26).
013700
013800 77  WS-NOTIF-TEXT-SEND             PIC X(80).
013900 77  WS-NOTIF-TEXT-RECV             PIC X(80).
014000 77  WS-NOTIF-AMOUNT-EDIT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
014100
014200 LINKAGE SECTION.
014300
014400 PROCEDURE DIVISION.
014500
014600 0000-MAIN.
014700     PERFORM 1000-LOAD-USER-TABLE THRU 1000-EXIT.
014800     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.
014900     STOP RUN.
015000
015100 1000-LOAD-USER-TABLE.
015200     MOVE ZERO TO WS-USER-COUNT.
015300     OPEN INPUT USER-FILE.
015400     IF FS-USERFILE NOT = "00"
015500         GO TO 1000-EXIT
015600     END-IF.
015700
015800 1010-READ-LOOP.
015900     READ USER-FILE
016000         AT END GO TO 1090-LOAD-DONE.
016100     ADD 1 TO WS-USER-COUNT.
016200     MOVE MTB-USER-RECORD
016300         TO WS-USER-ENTRY (WS-USER-COUNT).
016400     GO TO 1010-READ-LOOP.
016500
016600 1090-LOAD-DONE.
016700     CLOSE USER-FILE.
016800     ADD WS-USER-COUNT TO WS-NEXT-XFR-ID.
016900     ADD WS-USER-COUNT TO WS-NEXT-NOTIF-ID.
017000
017100 1000-EXIT.
017200     EXIT.
017300
017400 2000-PROCESS-REQUESTS.
017500     OPEN INPUT XFR-REQUEST-FILE.
017600     IF FS-XFRREQ NOT = "00"
017700         GO TO 2000-EXIT
017800     END-IF.
017900
018000 2010-REQUEST-LOOP.
018100     READ XFR-REQUEST-FILE
018200         AT END GO TO 2090-REQUESTS-DONE.
018300     PERFORM 3000-HANDLE-ONE-TRANSFER THRU 3000-EXIT.
018400     GO TO 2010-REQUEST-LOOP.
018500
018600 2090-REQUESTS-DONE.
018700     CLOSE XFR-REQUEST-FILE.
018800
018900 2000-EXIT.
019000     EXIT.
019100
019200*-----------------------------------------------------------------
019300*    RESOLVE BOTH PARTIES BY VPA.  AN UNKNOWN SENDER OR RECEIVER
019400*    VPA FAILS THE REQUEST OUTRIGHT - NOTHING IS WRITTEN.
019500*-----------------------------------------------------------------
019600 3000-HANDLE-ONE-TRANSFER.
019700     SET SENDER-NOT-FOUND TO TRUE.
019800     SET RECEIVER-NOT-FOUND TO TRUE.
019900
020000     SEARCH ALL WS-USER-ENTRY
020100         AT END NEXT SENTENCE
020200         WHEN USR-VPA (WS-USER-IDX) OF WS-USER-TABLE
020300                 = XRQ-SENDER-VPA
020400             SET SENDER-WAS-FOUND TO TRUE
020500             SET WS-SENDER-IDX TO WS-USER-IDX.
020600
020700     IF SENDER-NOT-FOUND
020800         GO TO 3000-EXIT
020900     END-IF.
021000
021100     SEARCH ALL WS-USER-ENTRY
021200         AT END NEXT SENTENCE
021300         WHEN USR-VPA (WS-USER-IDX) OF WS-USER-TABLE
021400                 = XRQ-RECEIVER-VPA
021500             SET RECEIVER-WAS-FOUND TO TRUE
021600             SET WS-RECEIVER-IDX TO WS-USER-IDX.
021700
021800     IF RECEIVER-NOT-FOUND
021900         GO TO 3000-EXIT
022000     END-IF.
022100
022200     IF USR-BALANCE (WS-SENDER-IDX) OF WS-USER-TABLE
022300             >= XRQ-AMOUNT
022400         SUBTRACT XRQ-AMOUNT FROM
022500             USR-BALANCE (WS-SENDER-IDX) OF WS-USER-TABLE
022600         ADD XRQ-AMOUNT TO
022700             USR-BALANCE (WS-RECEIVER-IDX) OF WS-USER-TABLE
022800         PERFORM 4000-WRITE-TRANSFER-LOG THRU 4000-EXIT
022900         PERFORM 5000-WRITE-NOTIFICATIONS THRU 5000-EXIT
023000     END-IF.
023100
023200 3000-EXIT.
023300     EXIT.
023400
023500 4000-WRITE-TRANSFER-LOG.
023600     MOVE FUNCTION CURRENT-DATE TO MTB-CURRENT-DATE-TIME.
023700     STRING MTB-CDT-CCYY "-" MTB-CDT-MONTH "-" MTB-CDT-DAY "-"
023800            MTB-CDT-HOUR "." MTB-CDT-MINUTE "." MTB-CDT-SECOND
023900            "." MTB-CDT-HUNDREDTH DELIMITED BY SIZE
024000            INTO WS-TIMESTAMP-TEXT.
024100
024200     ADD 1 TO WS-NEXT-XFR-ID.
024300     MOVE WS-NEXT-XFR-ID TO XFR-ID.
024400     MOVE USR-ID (WS-SENDER-IDX) OF WS-USER-TABLE
024500         TO XFR-SENDER-ID.
024600     MOVE USR-ID (WS-RECEIVER-IDX) OF WS-USER-TABLE
024700         TO XFR-RECEIVER-ID.
024800     MOVE XRQ-AMOUNT TO XFR-AMOUNT.
024900     MOVE WS-TIMESTAMP-TEXT TO XFR-TIMESTAMP.
025000
025100     PERFORM 4500-OPEN-XFRLOG THRU 4500-EXIT.
025200     WRITE MTB-TRANSFER-RECORD.
025300     CLOSE XFR-LOG-FILE.
025400
025500 4000-EXIT.
025600     EXIT.
025700
025800 4500-OPEN-XFRLOG.
025900     OPEN EXTEND XFR-LOG-FILE.
026000     IF FS-XFRLOG NOT = "00"
026100         OPEN OUTPUT XFR-LOG-FILE
026200         CLOSE XFR-LOG-FILE
026300         OPEN EXTEND XFR-LOG-FILE
026400     END-IF.
026500
026600 4500-EXIT.
026700     EXIT.
026800
026900*-----------------------------------------------------------------
027000*    TWO NOTIFICATIONS PER SUCCESSFUL TRANSFER - ONE TO THE
027100*    SENDER, ONE TO THE RECEIVER.
027200*-----------------------------------------------------------------
027300 5000-WRITE-NOTIFICATIONS.
027400     PERFORM 5500-OPEN-NOTIFLOG THRU 5500-EXIT.
027500     MOVE XRQ-AMOUNT TO WS-NOTIF-AMOUNT-EDIT.
027600
027700     STRING "SENT " WS-NOTIF-AMOUNT-EDIT " TO "
027800            USR-VPA (WS-RECEIVER-IDX) OF WS-USER-TABLE
027900            DELIMITED BY SIZE
028000            INTO WS-NOTIF-TEXT-SEND.
028100     ADD 1 TO WS-NEXT-NOTIF-ID.
028200     MOVE WS-NEXT-NOTIF-ID TO NOT-ID.
028300     MOVE USR-ID (WS-SENDER-IDX) OF WS-USER-TABLE TO NOT-USER-ID.
028400     MOVE WS-NOTIF-TEXT-SEND TO NOT-MESSAGE.
028500     SET NOT-IS-UNREAD TO TRUE.
028600     MOVE WS-TIMESTAMP-TEXT TO NOT-TIMESTAMP.
028700     WRITE MTB-NOTIFICATION-RECORD.
028800
028900     STRING "RECEIVED " WS-NOTIF-AMOUNT-EDIT " FROM USER "
029000            USR-ID (WS-SENDER-IDX) OF WS-USER-TABLE
029100            DELIMITED BY SIZE
029200            INTO WS-NOTIF-TEXT-RECV.
029300     ADD 1 TO WS-NEXT-NOTIF-ID.
029400     MOVE WS-NEXT-NOTIF-ID TO NOT-ID.
029500     MOVE USR-ID (WS-RECEIVER-IDX) OF WS-USER-TABLE
029600         TO NOT-USER-ID.
029700     MOVE WS-NOTIF-TEXT-RECV TO NOT-MESSAGE.
029800     SET NOT-IS-UNREAD TO TRUE.
029900     MOVE WS-TIMESTAMP-TEXT TO NOT-TIMESTAMP.
030000     WRITE MTB-NOTIFICATION-RECORD.
030100
030200     CLOSE NOTIF-FILE.
030300
030400 5000-EXIT.
030500     EXIT.
030600
030700 5500-OPEN-NOTIFLOG.
030800     OPEN EXTEND NOTIF-FILE.
030900     IF FS-NOTIFLOG NOT = "00"
031000         OPEN OUTPUT NOTIF-FILE
031100         CLOSE NOTIF-FILE
031200         OPEN EXTEND NOTIF-FILE
031300     END-IF.
031400
031500 5500-EXIT.
031600     EXIT.
