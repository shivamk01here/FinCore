000100*****************************************************************
000200*    COPYBOOK   : MTBTRAN
000300*    TITLE      : ACCOUNT TRANSACTION HISTORY RECORD (TXNLOG)
000400*    INSTALLATION : MERIDIAN TRUST BANK - DATA PROCESSING
000500*-----------------------------------------------------------------
000600*    ONE ENTRY PER POSTING (DEPOSIT, WITHDRAWAL, TRANSFER LEG, OR
000700*    END-OF-MONTH INTEREST).  TXNLOG IS APPEND-ONLY, WRITTEN IN
000800*    THE ORDER POSTINGS OCCUR.  MTB02 SCANS IT IN FULL, ONCE PER
000900*    ACCOUNT, TO BUILD THE STATEMENT REPORT - THE SAME "READ THE
001000*    WHOLE FILE LOOKING FOR MATCHES ON ONE KEY" HABIT THE
001100*    MOVIMIENTOS FILE HAS ALWAYS BEEN READ WITH.
001200*-----------------------------------------------------------------
001300*    TXN-ACCOUNT-NUMBER IS CARRIED ON THE RECORD SO A FLAT LOG
001400*    CAN BE REGROUPED BY ACCOUNT AT STATEMENT TIME - WITHOUT IT
001500*    MTB02 WOULD HAVE NO WAY TO PULL ONE ACCOUNT'S MOVEMENTS
001600*    BACK OUT OF A SHARED SEQUENTIAL FILE.
001700*-----------------------------------------------------------------
001800*    CHANGE LOG
001900*    DATE       BY   TICKET     DESCRIPTION
002000*    ---------- ---- ---------- --------------------------------
002100*    02/04/1987 JF   INITIAL    INITIAL RELEASE
002200*    11/09/1998 RMC  CR-0902    Y2K - TXN-TIMESTAMP WIDENED
002300*    04/02/2001 DOP  CR-1188    ADDED TXN-ACCOUNT-NUMBER SO
002400*                               MTB02 CAN REGROUP THE LOG BY
002500*                               ACCOUNT WITHOUT AN EXTRA INDEX
002600*****************************************************************
002700 01  MTB-TRANSACTION-RECORD.
002800     05  TXN-ACCOUNT-NUMBER         PIC X(12).
002900     05  TXN-ID                     PIC X(36).
003000     05  TXN-TIMESTAMP              PIC X(26).
003100     05  TXN-TYPE                   PIC X(12).
003200         88  TXN-IS-DEPOSIT             VALUE "DEPOSIT     ".
003300         88  TXN-IS-WITHDRAWAL          VALUE "WITHDRAWAL  ".
003400         88  TXN-IS-TRANSFER-IN         VALUE "TRANSFER_IN ".
003500         88  TXN-IS-TRANSFER-OUT        VALUE "TRANSFER_OUT".
003600     05  TXN-AMOUNT                 PIC S9(11)V99.
003700     05  TXN-REFERENCE              PIC X(40).
003800     05  FILLER                     PIC X(10).
