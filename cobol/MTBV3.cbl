000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTBV3.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 05/14/1990.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTBV3
001100*    TITLE    : TRAINING-DESK TWO-PARTY TRANSFER DEMO
001200*-----------------------------------------------------------------
001300*    RUNS AGAINST V3ACCTF, A CUT-DOWN ACCOUNT FILE THE BRANCH
001400*    TRAINING DESK USES TO WALK NEW TELLERS THROUGH A TRANSFER
001500*    WITHOUT TOUCHING THE REAL LEDGER.  IF V3ACCTF DOES NOT YET
001600*    EXIST IT IS SEEDED WITH TWO FIXED TRAINING ACCOUNTS -
001700*    ACCOUNT 1001 (ALICE, 1000.00) AND ACCOUNT 1002 (BOB,
001800*    500.00) - THE SAME TWO NAMES THE TRAINING DESK HAS USED
001900*    SINCE THIS PROGRAM WAS WRITTEN.  NO TRANSACTION HISTORY
002000*    AND NO END-OF-MONTH PROCESSING APPLY TO THIS FILE.
002100*-----------------------------------------------------------------
002200*    RULE: A TRANSFER IS A WITHDRAWAL FOLLOWED BY A DEPOSIT.
002300*    THE WITHDRAWAL REQUIRES THE SENDER'S BALANCE TO COVER THE
002400*    AMOUNT; THE DEPOSIT CARRIES NO CHECK OF ITS OWN - IF THE
002500*    WITHDRAWAL SUCCEEDED THE DEPOSIT ALWAYS SUCCEEDS.
002600*-----------------------------------------------------------------
002700*    CHANGE LOG
002800*    DATE       BY   TICKET     DESCRIPTION
002900*    ---------- ---- ---------- --------------------------------
003000*    05/14/1990 JF   INITIAL    INITIAL RELEASE FOR TRAINING DESK
003100*    11/09/1998 RMC  CR-0902    Y2K SWEEP - NO DATE FIELDS ON
003200*                               V3ACCTF, REVIEWED AND LEFT AS-IS
003300*    06/30/2003 DOP  CR-1345    TRAINING DESK ASKED THAT ALICE/BOB
003400*                               SEED BALANCES BE LEFT UNCHANGED SO
003500*                               CLASS HANDOUTS STAY ACCURATE
003600*-----------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT V3-ACCOUNT-FILE ASSIGN TO "V3ACCTF"
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE IS DYNAMIC
005000         RECORD KEY IS V3-ACCT-ID
005100         FILE STATUS IS FS-V3ACCTF.
005200
005300     SELECT V3-REQUEST-FILE ASSIGN TO "V3XFRREQ"
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS FS-V3XFRREQ.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  V3-ACCOUNT-FILE
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "v3acctf.ubd".
006300     COPY MTBV3AC.
006400
006500*-----------------------------------------------------------------
006600*    V3XFRREQ - ONE TRANSFER REQUEST PER RECORD FOR THE TRAINING
006700*    DEMO.  ONLY THE TWO SEEDED ACCOUNTS EVER APPEAR HERE.
006800*-----------------------------------------------------------------
006900 FD  V3-REQUEST-FILE
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "v3xfrreq.dat".
007200 01  WS-V3-REQUEST-RECORD.
007300     05  V3R-FROM-ID                PIC X(10).
007400     05  V3R-TO-ID                  PIC X(10).
007500     05  V3R-AMOUNT                 PIC S9(11)V99.
007600     05  FILLER                     PIC X(18).
007700
007800 WORKING-STORAGE SECTION.
007900 77  FS-V3ACCTF                     PIC X(02).
008000 77  FS-V3XFRREQ                    PIC X(02).
008100
008200 COPY MTBDATE.
008300
008400*-----------------------------------------------------------------
008500*    SEED DATA - FIXED TRAINING ACCOUNTS.  REDEFINES GIVES A
008600*    SINGLE ALPHA VIEW OF THE TWO SEED ROWS SO 1000-SEED-FILE
008700*    CAN BUILD EACH ONE WITH A SINGLE MOVE STATEMENT.
008800*-----------------------------------------------------------------
008900 01  WS-SEED-ROW-1.
009000     05  FILLER                     PIC X(10) VALUE "1001".
009100     05  FILLER                     PIC X(30) VALUE "ALICE".
009200     05  FILLER                     PIC S9(11)V99 VALUE 1000.00.
009300     05  FILLER                     PIC X(64) VALUE SPACES.
009400     05  FILLER                     PIC X(15) VALUE SPACES.
009500 01  WS-SEED-ROW-1-ALPHA REDEFINES WS-SEED-ROW-1 PIC X(132).
009600
009700 01  WS-SEED-ROW-2.
009800     05  FILLER                     PIC X(10) VALUE "1002".
009900     05  FILLER                     PIC X(30) VALUE "BOB".
010000     05  FILLER                     PIC S9(11)V99 VALUE 500.00.
010100     05  FILLER                     PIC X(64) VALUE SPACES.
010200     05  FILLER                     PIC X(15) VALUE SPACES.
010300 01  WS-SEED-ROW-2-ALPHA REDEFINES WS-SEED-ROW-2 PIC X(132).
010400
010500 77  WS-V3-VALID                    PIC X(01) VALUE "Y".
010600     88  V3-WITHDRAW-OK                 VALUE "Y".
010700     88  V3-WITHDRAW-FAILED             VALUE "N".
010800
010900 LINKAGE SECTION.
011000
011100 PROCEDURE DIVISION.
011200
011300 0000-MAIN.
011400     PERFORM 1000-SEED-IF-EMPTY THRU 1000-EXIT.
011500     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.
011600     STOP RUN.
011700
011800*-----------------------------------------------------------------
011900*    SAME SHAPE THE OLD SHOW-LISTING WRITER USED - OPEN, MOVE
012000*    HARD-CODED VALUES INTO THE RECORD, WRITE, CLOSE - JUST
012100*    GUARDED HERE SO IT ONLY RUNS ONCE, AGAINST A FRESH FILE.
012200*-----------------------------------------------------------------
012300 1000-SEED-IF-EMPTY.
012400     OPEN I-O V3-ACCOUNT-FILE.
012500     IF FS-V3ACCTF = "35"
012600         OPEN OUTPUT V3-ACCOUNT-FILE
012700         CLOSE V3-ACCOUNT-FILE
012800         OPEN I-O V3-ACCOUNT-FILE
012900     END-IF.
013000
013100     MOVE "1001" TO V3-ACCT-ID.
013200     READ V3-ACCOUNT-FILE
013300         INVALID KEY
013400             MOVE WS-SEED-ROW-1-ALPHA TO MTB-V3-ACCOUNT-RECORD
013500             WRITE MTB-V3-ACCOUNT-RECORD.
013600
013700     MOVE "1002" TO V3-ACCT-ID.
013800     READ V3-ACCOUNT-FILE
013900         INVALID KEY
014000             MOVE WS-SEED-ROW-2-ALPHA TO MTB-V3-ACCOUNT-RECORD
014100             WRITE MTB-V3-ACCOUNT-RECORD.
014200
014300     CLOSE V3-ACCOUNT-FILE.
014400
014500 1000-EXIT.
014600     EXIT.
014700
014800 2000-PROCESS-REQUESTS.
014900     OPEN INPUT V3-REQUEST-FILE.
015000     IF FS-V3XFRREQ NOT = "00"
015100         GO TO 2000-EXIT
015200     END-IF.
015300     OPEN I-O V3-ACCOUNT-FILE.
015400
015500 2010-REQUEST-LOOP.
015600     READ V3-REQUEST-FILE
015700         AT END GO TO 2090-REQUESTS-DONE.
015800     PERFORM 3000-HANDLE-ONE-TRANSFER THRU 3000-EXIT.
015900     GO TO 2010-REQUEST-LOOP.
016000
016100 2090-REQUESTS-DONE.
016200     CLOSE V3-REQUEST-FILE.
016300     CLOSE V3-ACCOUNT-FILE.
016400
016500 2000-EXIT.
016600     EXIT.
016700
016800*-----------------------------------------------------------------
016900*    WITHDRAW-THEN-DEPOSIT.  IF THE WITHDRAWAL FAILS NOTHING
017000*    FURTHER HAPPENS - THE DEPOSIT SIDE IS NEVER REACHED.  THE
017100*    DEPOSIT SIDE ITSELF HAS NO CHECK OF ITS OWN.
017200*-----------------------------------------------------------------
017300 3000-HANDLE-ONE-TRANSFER.
017400     SET V3-WITHDRAW-OK TO TRUE.
017500     MOVE V3R-FROM-ID TO V3-ACCT-ID.
017600     READ V3-ACCOUNT-FILE
017700         INVALID KEY SET V3-WITHDRAW-FAILED TO TRUE.
017800
017900     IF V3-WITHDRAW-OK
018000         IF V3-BALANCE < V3R-AMOUNT
018100             SET V3-WITHDRAW-FAILED TO TRUE
018200         END-IF
018300     END-IF.
018400
018500     IF V3-WITHDRAW-OK
018600         SUBTRACT V3R-AMOUNT FROM V3-BALANCE
018700         REWRITE MTB-V3-ACCOUNT-RECORD
018800         PERFORM 3500-POST-DEPOSIT THRU 3500-EXIT
018900     END-IF.
019000
019100 3000-EXIT.
019200     EXIT.
019300
019400 3500-POST-DEPOSIT.
019500     MOVE V3R-TO-ID TO V3-ACCT-ID.
019600     READ V3-ACCOUNT-FILE
019700         INVALID KEY GO TO 3500-EXIT.
019800     ADD V3R-AMOUNT TO V3-BALANCE.
019900     REWRITE MTB-V3-ACCOUNT-RECORD.
020000
020100 3500-EXIT.
020200     EXIT.
