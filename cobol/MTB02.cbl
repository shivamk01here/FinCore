000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTB02.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 02/09/1987.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTB02
001100*    TITLE    : ACCOUNT STATEMENT REPORT WRITER
001200*-----------------------------------------------------------------
001300*    LOADS ACCTMSTR INTO A TABLE, THEN FOR EACH ACCOUNT IN THE
001400*    TABLE SCANS TXNLOG FROM THE TOP LOOKING FOR ROWS WHOSE
001500*    TXN-ACCOUNT-NUMBER MATCHES - THE SAME FULL-FILE SCAN HABIT
001600*    THE OLD MOVEMENT-LISTING PROGRAMS HAVE ALWAYS USED.  PRINTS
001700*    ONE STATEMENT PER ACCOUNT TO STMTRPT; THE DISPLAYED BALANCE
001800*    IS ROUNDED HALF-EVEN AT THIS POINT ONLY - ACCTMSTR ITSELF
001900*    NEVER CARRIES A ROUNDED FIGURE.
002000*-----------------------------------------------------------------
002100*    CHANGE LOG
002200*    DATE       BY   TICKET     DESCRIPTION
002300*    ---------- ---- ---------- --------------------------------
002400*    02/09/1987 JF   INITIAL    INITIAL RELEASE
002500*    11/09/1998 RMC  CR-0902    Y2K - TIMESTAMP COLUMN WIDENED
002600*    06/30/2003 DOP  CR-1340    DISPLAY BALANCE NOW ROUNDED
002700*                               NEAREST-EVEN PER THE AUDITORS'
002800*                               REQUEST - ACCTMSTR BALANCE ITSELF
002900*                               IS NOT TOUCHED BY THIS CHANGE
003000*-----------------------------------------------------------------
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
003700     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ACCOUNT-FILE ASSIGN TO "ACCTMSTR"
004200         ORGANIZATION IS SEQUENTIAL
004300         ACCESS MODE IS SEQUENTIAL
004400         FILE STATUS IS FS-ACCTMSTR.
004500
004600     SELECT TXN-LOG-FILE ASSIGN TO "TXNLOG"
004700         ORGANIZATION IS SEQUENTIAL
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS FS-TXNLOG.
005000
005100     SELECT STATEMENT-REPORT ASSIGN TO "STMTRPT"
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS FS-STMTRPT.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ACCOUNT-FILE
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID IS "acctmstr.dat".
006100     COPY MTBACCT.
006200
006300 FD  TXN-LOG-FILE
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID IS "txnlog.dat".
006600     COPY MTBTRAN.
006700
006800 FD  STATEMENT-REPORT
006900     LABEL RECORD STANDARD
007000     VALUE OF FILE-ID IS "stmtrpt.txt".
007100 01  WS-PRINT-LINE                  PIC X(80).
007200
007300 WORKING-STORAGE SECTION.
007400 77  FS-ACCTMSTR                    PIC X(02).
007500 77  FS-TXNLOG                      PIC X(02).
007600 77  FS-STMTRPT                     PIC X(02).
007700
007800 COPY MTBDATE.
007900
008000 01  WS-ACCOUNT-TABLE.
008100     COPY MTBACCT REPLACING
008200         ==01  MTB-ACCOUNT-RECORD== BY
008300         ==03  WS-ACCOUNT-ENTRY OCCURS 1 TO 2000 TIMES
008400               DEPENDING ON WS-ACCOUNT-COUNT
008500               INDEXED BY WS-ACCT-IDX==.
008600
008700 77  WS-ACCOUNT-COUNT               PIC 9(4) COMP VALUE ZERO.
008800
008900*-----------------------------------------------------------------
009000*    REPORT HEADING LINES - 88-LEVELS BELOW REDEFINE THE SAME
009100*    80-BYTE AREA FOR THE THREE SEPARATE RULE-OFF LINES THE
009200*    LAYOUT CALLS FOR.
009300*-----------------------------------------------------------------
009400 01  WS-HEADER-LINE.
009500     05  WS-HDR-LABEL               PIC X(20) VALUE
009600         "STATEMENT FOR: ".
009700     05  WS-HDR-OWNER               PIC X(30).
009800     05  WS-HDR-ACCT-LABEL          PIC X(12) VALUE
009900         " ACCOUNT # ".
010000     05  WS-HDR-ACCT-NUM            PIC X(12).
010100     05  FILLER                     PIC X(06).
010200
010300 01  WS-BALANCE-LINE.
010400     05  WS-BAL-LABEL               PIC X(18) VALUE
010500         "Current Balance: ".
010600     05  WS-BAL-CURRENCY            PIC X(04).
010700     05  WS-BAL-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
010800     05  FILLER                     PIC X(44).
010900
011000 01  WS-SEPARATOR-LINE REDEFINES WS-BALANCE-LINE.
011100     05  WS-SEP-DASHES              PIC X(80).
011200
011300 01  WS-DETAIL-LINE.
011400     05  WS-DTL-TIMESTAMP           PIC X(26).
011500     05  FILLER                     PIC X(01).
011600     05  WS-DTL-TYPE                PIC X(12).
011700     05  FILLER                     PIC X(01).
011800     05  WS-DTL-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
011900     05  FILLER                     PIC X(01).
012000     05  WS-DTL-REFERENCE           PIC X(26).
012100
012200 77  WS-DISPLAY-BALANCE             PIC S9(11)V99.
012300
012400 LINKAGE SECTION.
012500
012600 PROCEDURE DIVISION.
012700
012800 0000-MAIN.
012900     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT.
013000     OPEN OUTPUT STATEMENT-REPORT.
013100     PERFORM 2000-PRINT-ALL-STATEMENTS THRU 2000-EXIT.
013200     CLOSE STATEMENT-REPORT.
013300     STOP RUN.
013400
013500 1000-LOAD-ACCOUNT-TABLE.
013600     MOVE ZERO TO WS-ACCOUNT-COUNT.
013700     OPEN INPUT ACCOUNT-FILE.
013800     IF FS-ACCTMSTR NOT = "00"
013900         GO TO 1000-EXIT
014000     END-IF.
014100
014200 1010-READ-LOOP.
014300     READ ACCOUNT-FILE
014400         AT END GO TO 1090-LOAD-DONE.
014500     ADD 1 TO WS-ACCOUNT-COUNT.
014600     MOVE MTB-ACCOUNT-RECORD
014700         TO WS-ACCOUNT-ENTRY (WS-ACCOUNT-COUNT).
014800     GO TO 1010-READ-LOOP.
014900
015000 1090-LOAD-DONE.
015100     CLOSE ACCOUNT-FILE.
015200
015300 1000-EXIT.
015400     EXIT.
015500
015600 2000-PRINT-ALL-STATEMENTS.
015700     SET WS-ACCT-IDX TO 1.
015800
015900 2010-ACCOUNT-LOOP.
016000     IF WS-ACCT-IDX > WS-ACCOUNT-COUNT
016100         GO TO 2000-EXIT
016200     END-IF.
016300     PERFORM 3000-PRINT-ONE-STATEMENT THRU 3000-EXIT.
016400     SET WS-ACCT-IDX UP BY 1.
016500     GO TO 2010-ACCOUNT-LOOP.
016600
016700 2000-EXIT.
016800     EXIT.
016900
017000 3000-PRINT-ONE-STATEMENT.
017100     MOVE SPACES TO WS-HEADER-LINE.
017200     MOVE "STATEMENT FOR: " TO WS-HDR-LABEL.
017300     MOVE ACCT-OWNER-NAME (WS-ACCT-IDX)
017400         OF WS-ACCOUNT-TABLE TO WS-HDR-OWNER.
017500     MOVE " ACCOUNT # " TO WS-HDR-ACCT-LABEL.
017600     MOVE ACCT-NUMBER (WS-ACCT-IDX)
017700         OF WS-ACCOUNT-TABLE TO WS-HDR-ACCT-NUM.
017800     WRITE WS-PRINT-LINE FROM WS-HEADER-LINE
017900         AFTER ADVANCING C01.
018000
018100     MOVE SPACES TO WS-BALANCE-LINE.
018200     MOVE "Current Balance: " TO WS-BAL-LABEL.
018300     MOVE ACCT-CURRENCY (WS-ACCT-IDX)
018400         OF WS-ACCOUNT-TABLE TO WS-BAL-CURRENCY.
018500     COMPUTE WS-DISPLAY-BALANCE ROUNDED MODE IS NEAREST-EVEN
018600         = ACCT-BALANCE (WS-ACCT-IDX)
018700           OF WS-ACCOUNT-TABLE.
018800     MOVE WS-DISPLAY-BALANCE TO WS-BAL-AMOUNT.
018900     WRITE WS-PRINT-LINE FROM WS-BALANCE-LINE
019000         AFTER ADVANCING 1 LINE.
019100
019200     MOVE ALL "-" TO WS-SEP-DASHES.
019300     WRITE WS-PRINT-LINE FROM WS-SEPARATOR-LINE
019400         AFTER ADVANCING 1 LINE.
019500
019600     PERFORM 4000-PRINT-DETAIL-LINES THRU 4000-EXIT.
019700
019800     MOVE ALL "-" TO WS-SEP-DASHES.
019900     WRITE WS-PRINT-LINE FROM WS-SEPARATOR-LINE
020000         AFTER ADVANCING 1 LINE.
020100
020200 3000-EXIT.
020300     EXIT.
020400
020500*-----------------------------------------------------------------
020600*    SCAN TXNLOG IN FULL FOR ROWS BELONGING TO THIS ACCOUNT.
020700*    TXNLOG IS APPEND-ONLY SO A SINGLE PASS ALREADY RETURNS THE
020800*    ROWS IN POSTING ORDER.
020900*-----------------------------------------------------------------
021000 4000-PRINT-DETAIL-LINES.
021100     OPEN INPUT TXN-LOG-FILE.
021200     IF FS-TXNLOG NOT = "00"
021300         GO TO 4000-EXIT
021400     END-IF.
021500
021600 4010-SCAN-LOOP.
021700     READ TXN-LOG-FILE
021800         AT END GO TO 4090-SCAN-DONE.
021900     IF TXN-ACCOUNT-NUMBER = ACCT-NUMBER (WS-ACCT-IDX)
022000             OF WS-ACCOUNT-TABLE
022100         MOVE SPACES TO WS-DETAIL-LINE
022200         MOVE TXN-TIMESTAMP TO WS-DTL-TIMESTAMP
022300         MOVE TXN-TYPE TO WS-DTL-TYPE
022400         MOVE TXN-AMOUNT TO WS-DTL-AMOUNT
022500         MOVE TXN-REFERENCE (1:26) TO WS-DTL-REFERENCE
022600         WRITE WS-PRINT-LINE FROM WS-DETAIL-LINE
022700             AFTER ADVANCING 1 LINE
022800     END-IF.
022900     GO TO 4010-SCAN-LOOP.
023000
023100 4090-SCAN-DONE.
023200     CLOSE TXN-LOG-FILE.
023300
023400 4000-EXIT.
023500     EXIT.
