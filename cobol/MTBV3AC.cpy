000100*****************************************************************
000200*    COPYBOOK   : MTBV3AC
000300*    TITLE      : V3 SIMPLIFIED ACCOUNT RECORD (V3ACCTF)
000400*    INSTALLATION : MERIDIAN TRUST BANK - DATA PROCESSING
000500*-----------------------------------------------------------------
000600*    USED ONLY BY MTBV3, THE CUT-DOWN TWO-PARTY TRANSFER DEMO
000700*    THE BRANCH TRAINING DESK RUNS SEPARATELY FROM THE REAL
000800*    LEDGER.  NO TRANSACTION HISTORY, NO END-OF-MONTH BATCH.
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    DATE       BY   TICKET     DESCRIPTION
001200*    ---------- ---- ---------- --------------------------------
001300*    05/14/1990 JF   INITIAL    INITIAL RELEASE FOR TRAINING DESK
001400*    11/09/1998 RMC  CR-0902    Y2K SWEEP - NO DATE FIELDS ON
001500*                               THIS RECORD, REVIEWED AND LEFT
001600*                               AS-IS
001700*    06/30/2003 DOP  CR-1348    CONFIRMED V3-PASSWORD-HASH WIDTH
001800*                               STILL MATCHES THE TRAINING DESK'S
001900*                               LOGON SCREEN
002000*****************************************************************
002100 01  MTB-V3-ACCOUNT-RECORD.
002200     05  V3-ACCT-ID                 PIC X(10).
002300     05  V3-OWNER                   PIC X(30).
002400     05  V3-BALANCE                 PIC S9(11)V99.
002500     05  V3-PASSWORD-HASH           PIC X(64).
002600     05  FILLER                     PIC X(15).
