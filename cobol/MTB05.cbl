000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTB05.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 02/04/1987.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTB05
001100*    TITLE    : POST A DEPOSIT TO AN ACCOUNT
001200*-----------------------------------------------------------------
001300*    CALLED BY MTB01 FOR EACH DEPOSIT REQUEST IN THE DAY'S INPUT
001400*    DECK, AND BY MTB10 TO POST END-OF-MONTH SAVINGS INTEREST -
001500*    INTEREST IS JUST ANOTHER DEPOSIT, SO IT RUNS THROUGH THE
001600*    SAME VALIDATION AND GETS ITS OWN TXNLOG ENTRY LIKE ANY OTHER
001700*    DEPOSIT WOULD.
001800*-----------------------------------------------------------------
001900*    RULE: AMOUNT MUST BE GREATER THAN ZERO OR THE DEPOSIT IS
002000*    REJECTED WITH NO CHANGE TO THE BALANCE AND NO TXNLOG ENTRY.
002100*    OTHERWISE BALANCE = BALANCE + AMOUNT AND A DEPOSIT ENTRY IS
002200*    APPENDED TO TXNLOG.
002300*-----------------------------------------------------------------
002400*    CHANGE LOG
002500*    DATE       BY   TICKET     DESCRIPTION
002600*    ---------- ---- ---------- --------------------------------
002700*    02/04/1987 JF   INITIAL    INITIAL RELEASE
002800*    03/30/1989 JF   CR-0118    TXN-ID NOW BUILT FROM THE
002900*                               ACCOUNT'S OWN SEQUENCE COUNTER
003000*                               INSTEAD OF A SHARED ONE - TWO
003100*                               TELLERS POSTING AT ONCE WERE
003200*                               COLLIDING ON THE SAME TXN-ID
003300*    11/09/1998 RMC  CR-0902    Y2K - TIMESTAMP BUILT FROM THE
003400*                               4-DIGIT CCYY FIELD
003500*    06/30/2003 DOP  CR-1340    REUSED BY MTB10 FOR END-OF-MONTH
003600*                               INTEREST POSTING - NO LOGIC
003700*                               CHANGE, JUST THIS NOTE
003800*-----------------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
004500     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTIONAL TXN-LOG-FILE ASSIGN TO "TXNLOG"
005000         ORGANIZATION IS SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS FS-TXNLOG.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  TXN-LOG-FILE
005700     LABEL RECORD STANDARD
005800     VALUE OF FILE-ID IS "txnlog.dat".
005900     COPY MTBTRAN.
006000
006100 WORKING-STORAGE SECTION.
006200 77  FS-TXNLOG                      PIC X(02).
006300
006400 COPY MTBDATE.
006500
006600*-----------------------------------------------------------------
006700*    CENTS WORK AREA - SAME SPLIT-THEN-COMBINE SHAPE THE ORIGINAL
006800*    MOVIMIENTOS POSTING PARAGRAPHS USED, KEPT HERE AS A SINGLE
006900*    REDEFINE SO THE SEQUENCE-BUILDING CODE BELOW DOES NOT HAVE
007000*    TO CARE WHICH HALF OF THE AMOUNT IT IS LOOKING AT.
007100*-----------------------------------------------------------------
007200 01  WS-TXN-ID-WORK-AREA.
007300     05  WS-TXN-ID-ACCT             PIC X(12).
007400     05  WS-TXN-ID-DASH1            PIC X(01) VALUE "-".
007500     05  WS-TXN-ID-SEQ              PIC 9(06).
007600     05  WS-TXN-ID-DASH2            PIC X(01) VALUE "-".
007700     05  WS-TXN-ID-DATE             PIC 9(08).
007800     05  FILLER                     PIC X(08).
007900 01  WS-TXN-ID-FLAT REDEFINES WS-TXN-ID-WORK-AREA PIC X(36).
008000
008100 77  WS-DEPOSIT-VALID               PIC X(01) VALUE "Y".
008200     88  DEPOSIT-IS-VALID               VALUE "Y".
008300     88  DEPOSIT-IS-INVALID             VALUE "N".
008400
008500 LINKAGE SECTION.
008600     COPY MTBACCT.
008700 77  LK-AMOUNT                      PIC S9(11)V99.
008800 77  LK-REFERENCE                   PIC X(40).
008900 77  LK-STATUS-CODE                 PIC X(01).
009000
009100 PROCEDURE DIVISION USING MTB-ACCOUNT-RECORD
009200                           LK-AMOUNT
009300                           LK-REFERENCE
009400                           LK-STATUS-CODE.
009500
009600 0000-MAIN.
009700     MOVE "0" TO LK-STATUS-CODE.
009800     SET DEPOSIT-IS-VALID TO TRUE.
009900
010000     IF LK-AMOUNT NOT > ZERO
010100         MOVE "1" TO LK-STATUS-CODE
010200         SET DEPOSIT-IS-INVALID TO TRUE
010300     END-IF.
010400
010500     IF DEPOSIT-IS-VALID
010600         PERFORM 2000-POST-DEPOSIT THRU 2000-EXIT
010700     END-IF.
010800
010900     GO TO 0000-EXIT.
011000
011100 0000-EXIT.
011200     EXIT PROGRAM.
011300
011400 2000-POST-DEPOSIT.
011500     ADD LK-AMOUNT TO ACCT-BALANCE.
011600     PERFORM 3000-WRITE-TXN-LOG THRU 3000-EXIT.
011700
011800 2000-EXIT.
011900     EXIT.
012000
012100 3000-WRITE-TXN-LOG.
012200     MOVE FUNCTION CURRENT-DATE TO MTB-CURRENT-DATE-TIME.
012300     ADD 1 TO ACCT-NEXT-TXN-SEQ.
012400
012500     MOVE ACCT-NUMBER       TO WS-TXN-ID-ACCT.
012600     MOVE ACCT-NEXT-TXN-SEQ TO WS-TXN-ID-SEQ.
012700     MOVE MTB-CDN-CCYYMMDD  TO WS-TXN-ID-DATE.
012800
012900     MOVE ACCT-NUMBER       TO TXN-ACCOUNT-NUMBER.
013000     MOVE WS-TXN-ID-FLAT    TO TXN-ID.
013100     MOVE SPACES            TO TXN-TIMESTAMP.
013200     STRING MTB-CDT-CCYY   "-" MTB-CDT-MONTH "-" MTB-CDT-DAY "-"
013300            MTB-CDT-HOUR   "." MTB-CDT-MINUTE "." MTB-CDT-SECOND
013400            "." MTB-CDT-HUNDREDTH DELIMITED BY SIZE
013500            INTO TXN-TIMESTAMP.
013600     SET TXN-IS-DEPOSIT     TO TRUE.
013700     MOVE LK-AMOUNT          TO TXN-AMOUNT.
013800     MOVE LK-REFERENCE       TO TXN-REFERENCE.
013900
014000     PERFORM 3500-OPEN-TXN-LOG THRU 3500-EXIT.
014100     WRITE MTB-TRANSACTION-RECORD.
014200     IF FS-TXNLOG NOT = "00"
014300         MOVE "9" TO LK-STATUS-CODE
014400     END-IF.
014500     CLOSE TXN-LOG-FILE.
014600
014700 3000-EXIT.
014800     EXIT.
014900
015000 3500-OPEN-TXN-LOG.
015100*    FORCE-CREATE THE LOG IF THIS IS THE FIRST POSTING OF THE
015200*    RUN, THEN RE-OPEN IT FOR EXTEND SO WE APPEND TO IT.
015300     OPEN EXTEND TXN-LOG-FILE.
015400     IF FS-TXNLOG NOT = "00"
015500         OPEN OUTPUT TXN-LOG-FILE
015600         CLOSE TXN-LOG-FILE
015700         OPEN EXTEND TXN-LOG-FILE
015800     END-IF.
015900
016000 3500-EXIT.
016100     EXIT.
