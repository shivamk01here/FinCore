000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MTB09.
000400 AUTHOR. J. FENWICK.
000500 INSTALLATION. MERIDIAN TRUST BANK - DATA PROCESSING.
000600 DATE-WRITTEN. 03/18/1987.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*    PROGRAM  : MTB09
001100*    TITLE    : VPA ACCOUNT DASHBOARD LISTING
001200*-----------------------------------------------------------------
001300*    FOR ONE USER ID SUPPLIED ON DSHREQ, SCANS XFRLOG FOR EVERY
001400*    TRANSFER WHERE THE USER IS EITHER SENDER OR RECEIVER, AND
001500*    NOTIFLOG FOR EVERY NOTIFICATION ADDRESSED TO THE USER,
001600*    HOLDS EACH HIT IN A WORKING-STORAGE TABLE, AND PRINTS THE
001700*    WHOLE SET MOST-RECENT-FIRST.  THIS IS A READ-ONLY LISTING -
001800*    IT NEVER REWRITES XFRLOG OR NOTIFLOG, AND MARKING A
001900*    NOTIFICATION READ IS OUT OF SCOPE FOR THIS PROGRAM.  CARRIES
002000*    FORWARD THE "SCAN THE WHOLE MOVEMENTS FILE FOR ONE CARD"
002100*    HABIT THE ORIGINAL TRANSFER-LISTING SCREEN WAS BUILT ON.
002200*-----------------------------------------------------------------
002300*    CHANGE LOG
002400*    DATE       BY   TICKET     DESCRIPTION
002500*    ---------- ---- ---------- --------------------------------
002600*    03/18/1987 JF   INITIAL    INITIAL RELEASE (TRANSFERS ONLY)
002700*    08/03/1994 JF   CR-0480    EXTENDED FOR THE VPA PILOT -
002800*                               NOTIFLOG ADDED TO THE SCAN
002900*    11/09/1998 RMC  CR-0902    Y2K SWEEP - SEE MTBDATE
003000*    06/30/2003 DOP  CR-1343    OUTPUT NOW SORTED MOST-RECENT-
003100*                               FIRST PER THE BRANCH DESK REQUEST
003200*-----------------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS MTB-NUMERIC-CLASS IS "0" THRU "9"
003900     UPSI-0 ON STATUS IS MTB-TEST-RUN-SWITCH.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT USER-FILE ASSIGN TO "USERFILE"
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS FS-USERFILE.
004700
004800     SELECT XFR-LOG-FILE ASSIGN TO "XFRLOG"
004900         ORGANIZATION IS SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS FS-XFRLOG.
005200
005300     SELECT NOTIF-FILE ASSIGN TO "NOTIFLOG"
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS FS-NOTIFLOG.
005700
005800     SELECT DASHBOARD-REQUEST-FILE ASSIGN TO "DSHREQ"
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS FS-DSHREQ.
006200
006300     SELECT DASHBOARD-REPORT ASSIGN TO "DASHRPT"
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS FS-DASHRPT.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  USER-FILE
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID IS "userfile.dat".
007300     COPY MTBUSRF.
007400
007500 FD  XFR-LOG-FILE
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID IS "xfrlog.dat".
007800     COPY MTBXFRF.
007900
008000 FD  NOTIF-FILE
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID IS "notiflog.dat".
008300     COPY MTBNOTF.
008400
008500 FD  DASHBOARD-REQUEST-FILE
008600     LABEL RECORD STANDARD
008700     VALUE OF FILE-ID IS "dshreq.dat".
008800 01  WS-DASHBOARD-REQUEST-RECORD.
008900     05  DSH-USER-ID                PIC 9(9).
009000     05  FILLER                     PIC X(31).
009100
009200 FD  DASHBOARD-REPORT
009300     LABEL RECORD STANDARD
009400     VALUE OF FILE-ID IS "dashrpt.txt".
009500 01  WS-DASH-PRINT-LINE             PIC X(80).
009600
009700 WORKING-STORAGE SECTION.
009800 77  FS-USERFILE                    PIC X(02).
009900 77  FS-XFRLOG                      PIC X(02).
010000 77  FS-NOTIFLOG                    PIC X(02).
010100 77  FS-DSHREQ                      PIC X(02).
010200 77  FS-DASHRPT                     PIC X(02).
010300
010400 COPY MTBDATE.
010500
010600*-----------------------------------------------------------------
010700*    ONE ROW PER HIT (TRANSFER OR NOTIFICATION).  WS-ROW-SEQ IS
010800*    THE ORDER THE ROW WAS WRITTEN TO ITS SOURCE FILE, WHICH
010900*    BECAUSE BOTH SOURCE FILES ARE APPEND-ONLY IS ALSO
011000*    CHRONOLOGICAL ORDER - SO SORTING DESCENDING ON IT GIVES
011100*    MOST-RECENT-FIRST WITHOUT COMPARING TIMESTAMPS AS TEXT.
011200*-----------------------------------------------------------------
011300 01  WS-DASH-TABLE.
011400     05  WS-DASH-ROW OCCURS 1 TO 4000 TIMES
011500             DEPENDING ON WS-DASH-COUNT
011600             INDEXED BY WS-DASH-IDX.
011700         10  WS-ROW-SEQ             PIC 9(9) COMP.
011800         10  WS-ROW-KIND            PIC X(01).
011900             88  ROW-IS-TRANSFER        VALUE "X".
012000             88  ROW-IS-NOTIFICATION    VALUE "N".
012100         10  WS-ROW-TEXT            PIC X(80).
012200
012300 77  WS-DASH-COUNT                  PIC 9(4) COMP VALUE ZERO.
012400 77  WS-SEQ-COUNTER                 PIC 9(9) COMP VALUE ZERO.
012500 77  WS-TARGET-USER-ID              PIC 9(9).
012600 77  WS-SORT-I                      PIC 9(4) COMP.
012700 77  WS-SORT-J                      PIC 9(4) COMP.
012800 77  WS-SORT-LIMIT                  PIC 9(4) COMP.
012900
013000 01  WS-DASH-LINE.
013100     05  WS-DASH-TEXT               PIC X(80).
013200 01  WS-DASH-LINE-ALT REDEFINES WS-DASH-LINE.
013300     05  WS-DASH-TEXT-ALT           PIC X(80).
013400
013500 77  WS-HOLD-SEQ                    PIC 9(9) COMP.
013600 77  WS-HOLD-KIND                   PIC X(01).
013700 77  WS-HOLD-TEXT                   PIC X(80).
013800
013900*-----------------------------------------------------------------
014000*    USER-FILE LOOKUP RESULT - CAPTURED ONCE PER REQUEST SO THE
014100*    DASHBOARD HEADER CAN CARRY THE ACCOUNT HOLDER'S NAME, VPA
014200*    AND CURRENT BALANCE ALONGSIDE THE ACTIVITY ROWS BELOW.
014300*-----------------------------------------------------------------
014400 01  WS-USER-INFO-AREA.
014500     05  WS-USER-FULL-NAME          PIC X(40).
014600     05  WS-USER-VPA                PIC X(40).
014700     05  WS-USER-BALANCE            PIC S9(11)V99.
014800     05  FILLER                     PIC X(10).
014900
015000 77  WS-USER-FOUND                  PIC X(01) VALUE "N".
015100     88  USER-WAS-FOUND                 VALUE "Y".
015200     88  USER-NOT-FOUND                 VALUE "N".
015300
015400 77  WS-HDR-BALANCE-EDIT            PIC Z,ZZZ,ZZZ,ZZ9.99-.
015500
015600 01  WS-DASH-HDR-LINE.
015700     05  WS-DASH-HDR-TEXT           PIC X(80).
015800
015900 LINKAGE SECTION.
016000
016100 PROCEDURE DIVISION.
016200
016300 0000-MAIN.
016400     OPEN INPUT DASHBOARD-REQUEST-FILE.
016500     IF FS-DSHREQ NOT = "00"
016600         GO TO 0000-DONE
016700     END-IF.
016800     READ DASHBOARD-REQUEST-FILE
016900         AT END GO TO 0000-CLOSE-REQ.
017000     MOVE DSH-USER-ID TO WS-TARGET-USER-ID.
017100
017200     PERFORM 0500-LOOKUP-USER THRU 0500-EXIT.
017300     PERFORM 1000-COLLECT-TRANSFERS THRU 1000-EXIT.
017400     PERFORM 2000-COLLECT-NOTIFICATIONS THRU 2000-EXIT.
017500     PERFORM 3000-SORT-MOST-RECENT-FIRST THRU 3000-EXIT.
017600     PERFORM 4000-PRINT-DASHBOARD THRU 4000-EXIT.
017700
017800 0000-CLOSE-REQ.
017900     CLOSE DASHBOARD-REQUEST-FILE.
018000
018100 0000-DONE.
018200     STOP RUN.
018300
018400*-----------------------------------------------------------------
018500*    PULL THE ACCOUNT HOLDER'S NAME, VPA AND CURRENT BALANCE OFF
018600*    USERFILE SO THE DASHBOARD HEADER CAN CARRY THEM.  USERFILE
018700*    IS NOT SORTED BY USR-ID SO THIS IS A STRAIGHT LINEAR SCAN,
018800*    NOT A SEARCH ALL - SAME HABIT AS THE XFRLOG/NOTIFLOG PASSES
018900*    BELOW.
019000*-----------------------------------------------------------------
019100 0500-LOOKUP-USER.
019200     SET USER-NOT-FOUND TO TRUE.
019300     OPEN INPUT USER-FILE.
019400     IF FS-USERFILE NOT = "00"
019500         GO TO 0500-EXIT
019600     END-IF.
019700
019800 0510-SCAN-LOOP.
019900     READ USER-FILE
020000         AT END GO TO 0590-SCAN-DONE.
020100     IF USR-ID = WS-TARGET-USER-ID
020200         SET USER-WAS-FOUND TO TRUE
020300         MOVE USR-FULL-NAME TO WS-USER-FULL-NAME
020400         MOVE USR-VPA       TO WS-USER-VPA
020500         MOVE USR-BALANCE   TO WS-USER-BALANCE
020600         GO TO 0590-SCAN-DONE
020700     END-IF.
020800     GO TO 0510-SCAN-LOOP.
020900
021000 0590-SCAN-DONE.
021100     CLOSE USER-FILE.
021200
021300 0500-EXIT.
021400     EXIT.
021500
021600*-----------------------------------------------------------------
021700*    PASS 1 - XFRLOG, EITHER SIDE OF THE TRANSFER QUALIFIES.
021800*-----------------------------------------------------------------
021900 1000-COLLECT-TRANSFERS.
022000     OPEN INPUT XFR-LOG-FILE.
022100     IF FS-XFRLOG NOT = "00"
022200         GO TO 1000-EXIT
022300     END-IF.
022400
022500 1010-SCAN-LOOP.
022600     READ XFR-LOG-FILE
022700         AT END GO TO 1090-SCAN-DONE.
022800     IF XFR-SENDER-ID = WS-TARGET-USER-ID
022900         OR XFR-RECEIVER-ID = WS-TARGET-USER-ID
023000         ADD 1 TO WS-SEQ-COUNTER
023100         ADD 1 TO WS-DASH-COUNT
023200         MOVE WS-SEQ-COUNTER TO WS-ROW-SEQ (WS-DASH-COUNT)
023300         SET ROW-IS-TRANSFER (WS-DASH-COUNT) TO TRUE
023400         MOVE SPACES TO WS-ROW-TEXT (WS-DASH-COUNT)
023500         STRING "TRANSFER " XFR-AMOUNT
023600                " FROM USER " XFR-SENDER-ID
023700                " TO USER "   XFR-RECEIVER-ID
023800                " AT " XFR-TIMESTAMP DELIMITED BY SIZE
023900                INTO WS-ROW-TEXT (WS-DASH-COUNT)
024000     END-IF.
024100     GO TO 1010-SCAN-LOOP.
024200
024300 1090-SCAN-DONE.
024400     CLOSE XFR-LOG-FILE.
024500
024600 1000-EXIT.
024700     EXIT.
024800
024900*-----------------------------------------------------------------
025000*    PASS 2 - NOTIFLOG, ONLY ROWS ADDRESSED TO THIS USER.
025100*-----------------------------------------------------------------
025200 2000-COLLECT-NOTIFICATIONS.
025300     OPEN INPUT NOTIF-FILE.
025400     IF FS-NOTIFLOG NOT = "00"
025500         GO TO 2000-EXIT
025600     END-IF.
025700
025800 2010-SCAN-LOOP.
025900     READ NOTIF-FILE
026000         AT END GO TO 2090-SCAN-DONE.
026100     IF NOT-USER-ID = WS-TARGET-USER-ID
026200         ADD 1 TO WS-SEQ-COUNTER
026300         ADD 1 TO WS-DASH-COUNT
026400         MOVE WS-SEQ-COUNTER TO WS-ROW-SEQ (WS-DASH-COUNT)
026500         SET ROW-IS-NOTIFICATION (WS-DASH-COUNT) TO TRUE
026600         MOVE SPACES TO WS-ROW-TEXT (WS-DASH-COUNT)
026700         STRING NOT-MESSAGE " AT " NOT-TIMESTAMP
026800                DELIMITED BY SIZE
026900                INTO WS-ROW-TEXT (WS-DASH-COUNT)
027000     END-IF.
027100     GO TO 2010-SCAN-LOOP.
027200
027300 2090-SCAN-DONE.
027400     CLOSE NOTIF-FILE.
027500
027600 2000-EXIT.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000*    STRAIGHT BUBBLE SORT, DESCENDING ON WS-ROW-SEQ.  THE TABLE
028100*    IS SMALL ENOUGH (ONE USER'S ACTIVITY) THAT THIS IS NO
028200*    HEAVIER THAN A SORT VERB WOULD BE FOR A FILE THIS SIZE.
028300*-----------------------------------------------------------------
028400 3000-SORT-MOST-RECENT-FIRST.
028500     IF WS-DASH-COUNT < 2
028600         GO TO 3000-EXIT
028700     END-IF.
028800     MOVE WS-DASH-COUNT TO WS-SORT-LIMIT.
028900
029000 3010-OUTER-LOOP.
029100     IF WS-SORT-LIMIT < 2
029200         GO TO 3000-EXIT
029300     END-IF.
029400     MOVE 1 TO WS-SORT-I.
029500
029600 3020-INNER-LOOP.
029700     IF WS-SORT-I >= WS-SORT-LIMIT
029800         GO TO 3090-INNER-DONE
029900     END-IF.
030000     MOVE WS-SORT-I TO WS-SORT-J.
030100     ADD 1 TO WS-SORT-J.
030200     IF WS-ROW-SEQ (WS-SORT-I) < WS-ROW-SEQ (WS-SORT-J)
030300         PERFORM 3100-SWAP-ROWS THRU 3100-EXIT
030400     END-IF.
030500     ADD 1 TO WS-SORT-I.
030600     GO TO 3020-INNER-LOOP.
030700
030800 3090-INNER-DONE.
030900     SUBTRACT 1 FROM WS-SORT-LIMIT.
031000     GO TO 3010-OUTER-LOOP.
031100
031200 3100-SWAP-ROWS.
031300     MOVE WS-ROW-SEQ (WS-SORT-I)  TO WS-HOLD-SEQ.
031400     MOVE WS-ROW-KIND (WS-SORT-I) TO WS-HOLD-KIND.
031500     MOVE WS-ROW-TEXT (WS-SORT-I) TO WS-HOLD-TEXT.
031600
031700     MOVE WS-ROW-SEQ (WS-SORT-J)  TO WS-ROW-SEQ (WS-SORT-I).
031800     MOVE WS-ROW-KIND (WS-SORT-J) TO WS-ROW-KIND (WS-SORT-I).
031900     MOVE WS-ROW-TEXT (WS-SORT-J) TO WS-ROW-TEXT (WS-SORT-I).
032000
032100     MOVE WS-HOLD-SEQ  TO WS-ROW-SEQ (WS-SORT-J).
032200     MOVE WS-HOLD-KIND TO WS-ROW-KIND (WS-SORT-J).
032300     MOVE WS-HOLD-TEXT TO WS-ROW-TEXT (WS-SORT-J).
032400
032500 3100-EXIT.
032600     EXIT.
032700
032800 3000-EXIT.
032900     EXIT.
033000
033100*-----------------------------------------------------------------
033200*    PRINT WHATEVER THE TABLE HOLDS, IN TABLE ORDER.
033300*-----------------------------------------------------------------
033400 4000-PRINT-DASHBOARD.
033500     OPEN OUTPUT DASHBOARD-REPORT.
033600     IF USER-WAS-FOUND
033700         PERFORM 4050-PRINT-USER-HEADER THRU 4050-EXIT
033800     END-IF.
033900     SET WS-DASH-IDX TO 1.
034000     GO TO 4010-PRINT-LOOP.
034100
034200*-----------------------------------------------------------------
034300*    FOUR FIXED HEADER LINES AHEAD OF THE ACTIVITY ROWS - USER ID,
034400*    NAME, VPA AND CURRENT BALANCE, EACH KEPT WELL INSIDE THE
034500*    80-BYTE PRINT LINE SO NONE OF THEM TRUNCATE.
034600*-----------------------------------------------------------------
034700 4050-PRINT-USER-HEADER.
034800     MOVE SPACES TO WS-DASH-HDR-TEXT.
034900     STRING "DASHBOARD FOR USER " WS-TARGET-USER-ID
035000            DELIMITED BY SIZE INTO WS-DASH-HDR-TEXT.
035100     MOVE WS-DASH-HDR-TEXT TO WS-DASH-PRINT-LINE.
035200     WRITE WS-DASH-PRINT-LINE AFTER ADVANCING 1 LINE.
035300
035400     MOVE SPACES TO WS-DASH-HDR-TEXT.
035500     STRING "NAME: " WS-USER-FULL-NAME
035600            DELIMITED BY SIZE INTO WS-DASH-HDR-TEXT.
035700     MOVE WS-DASH-HDR-TEXT TO WS-DASH-PRINT-LINE.
035800     WRITE WS-DASH-PRINT-LINE AFTER ADVANCING 1 LINE.
035900
036000     MOVE SPACES TO WS-DASH-HDR-TEXT.
036100     STRING "VPA:  " WS-USER-VPA
036200            DELIMITED BY SIZE INTO WS-DASH-HDR-TEXT.
036300     MOVE WS-DASH-HDR-TEXT TO WS-DASH-PRINT-LINE.
036400     WRITE WS-DASH-PRINT-LINE AFTER ADVANCING 1 LINE.
036500
036600     MOVE WS-USER-BALANCE TO WS-HDR-BALANCE-EDIT.
036700     MOVE SPACES TO WS-DASH-HDR-TEXT.
036800     STRING "BALANCE: " WS-HDR-BALANCE-EDIT
036900            DELIMITED BY SIZE INTO WS-DASH-HDR-TEXT.
037000     MOVE WS-DASH-HDR-TEXT TO WS-DASH-PRINT-LINE.
037100     WRITE WS-DASH-PRINT-LINE AFTER ADVANCING 1 LINE.
037200
037300 4050-EXIT.
037400     EXIT.
037500
037600 4010-PRINT-LOOP.
037700     IF WS-DASH-IDX > WS-DASH-COUNT
037800         GO TO 4090-PRINT-DONE
037900     END-IF.
038000     MOVE WS-ROW-TEXT (WS-DASH-IDX) TO WS-DASH-PRINT-LINE.
038100     WRITE WS-DASH-PRINT-LINE AFTER ADVANCING 1 LINE.
038200     SET WS-DASH-IDX UP BY 1.
038300     GO TO 4010-PRINT-LOOP.
038400
038500 4090-PRINT-DONE.
038600     CLOSE DASHBOARD-REPORT.
038700
038800 4000-EXIT.
038900     EXIT.
