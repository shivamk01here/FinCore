000100*****************************************************************
000200*    COPYBOOK   : MTBXFRF
000300*    TITLE      : VPA TRANSFER RECORD (XFRLOG)
000400*    INSTALLATION : MERIDIAN TRUST BANK - DATA PROCESSING
000500*-----------------------------------------------------------------
000600*    ONE ENTRY PER COMPLETED SEND-MONEY REQUEST, APPEND-ONLY,
000700*    WRITTEN BY MTBVPA AND READ BACK BY MTB09 FOR THE DASHBOARD.
000800*-----------------------------------------------------------------
000900*    CHANGE LOG
001000*    DATE       BY   TICKET     DESCRIPTION
001100*    ---------- ---- ---------- --------------------------------
001200*    08/03/1994 JF   INITIAL    INITIAL RELEASE FOR THE VPA
001300*                               SEND-MONEY PILOT
001400*    11/09/1998 RMC  CR-0902    Y2K SWEEP - NO DATE FIELDS ON
001500*                               THIS RECORD, REVIEWED AND LEFT
001600*                               AS-IS
001700*    06/30/2003 DOP  CR-1347    REVIEWED XFR-AMOUNT WIDTH AGAINST
001800*                               THE CR-1339 MAX-ACCOUNTS CHANGE -
001900*                               NO ADJUSTMENT NEEDED
002000*****************************************************************
002100 01  MTB-TRANSFER-RECORD.
002200     05  XFR-ID                     PIC 9(9).
002300     05  XFR-SENDER-ID              PIC 9(9).
002400     05  XFR-RECEIVER-ID            PIC 9(9).
002500     05  XFR-AMOUNT                 PIC S9(11)V99.
002600     05  XFR-TIMESTAMP              PIC X(26).
002700     05  FILLER                     PIC X(15).
