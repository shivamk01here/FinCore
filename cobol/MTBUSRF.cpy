000100*****************************************************************
000200*    COPYBOOK   : MTBUSRF
000300*    TITLE      : VPA USER RECORD (USERFILE)
000400*    INSTALLATION : MERIDIAN TRUST BANK - DATA PROCESSING
000500*-----------------------------------------------------------------
000600*    ONE ENTRY PER REGISTERED VIRTUAL-PAYMENT-ADDRESS HOLDER.
000700*    USERFILE IS LOADED INTO MTB-USER-TABLE (SEE WORKING-STORAGE
000800*    IN MTBVPA AND MTB09) AND MUST ARRIVE SORTED ASCENDING ON
000900*    USR-VPA SO SEARCH ALL CAN RESOLVE A SEND-MONEY REQUEST.
001000*-----------------------------------------------------------------
001100*    CHANGE LOG
001200*    DATE       BY   TICKET     DESCRIPTION
001300*    ---------- ---- ---------- --------------------------------
001400*    08/03/1994 JF   INITIAL    INITIAL RELEASE FOR THE VPA
001500*                               SEND-MONEY PILOT
001600*    11/09/1998 RMC  CR-0902    Y2K SWEEP - NO DATE FIELDS ON
001700*                               THIS RECORD, REVIEWED AND LEFT
001800*                               AS-IS
001900*    06/30/2003 DOP  CR-1340    ADDED USR-STATUS (PENDING/ACTIVE)
002000*                               AHEAD OF THE APPROVAL WORKFLOW
002100*                               (APPROVAL ITSELF IS HANDLED BY
002200*                               THE TELLER-DESK APPLICATION, NOT
002300*                               BY THIS BATCH SUITE)
002400*****************************************************************
002500 01  MTB-USER-RECORD.
002600     05  USR-ID                     PIC 9(9).
002700     05  USR-USERNAME               PIC X(30).
002800     05  USR-PASSWORD               PIC X(64).
002900     05  USR-VPA                    PIC X(40).
003000     05  USR-BALANCE                PIC S9(11)V99.
003100     05  USR-ROLE                   PIC X(10).
003200         88  USR-ROLE-USER              VALUE "USER      ".
003300         88  USR-ROLE-ADMIN             VALUE "ADMIN     ".
003400     05  USR-STATUS                 PIC X(10).
003500         88  USR-STATUS-PENDING         VALUE "PENDING   ".
003600         88  USR-STATUS-ACTIVE          VALUE "ACTIVE    ".
003700     05  USR-FULL-NAME              PIC X(40).
003800     05  USR-EMAIL                  PIC X(50).
003900     05  USR-ACCOUNT-TYPE           PIC X(10).
004000     05  FILLER                     PIC X(20).
