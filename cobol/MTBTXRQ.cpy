000100*****************************************************************
000200*    COPYBOOK   : MTBTXRQ
000300*    TITLE      : DAILY TRANSACTION REQUEST RECORD (TXNREQ)
000400*    INSTALLATION : MERIDIAN TRUST BANK - DATA PROCESSING
000500*-----------------------------------------------------------------
000600*    ONE RECORD PER REQUEST IN THE DAY'S INPUT DECK, CONSUMED BY
000700*    MTB01 IN FILE ORDER.  TXR-REQUEST-TYPE SELECTS WHICH OF THE
000800*    REMAINING GROUPS IS MEANINGFUL ON A GIVEN RECORD - NOT EVERY
000900*    FIELD IS USED BY EVERY REQUEST TYPE.
001000*-----------------------------------------------------------------
001100*    CHANGE LOG
001200*    DATE       BY   TICKET     DESCRIPTION
001300*    ---------- ---- ---------- --------------------------------
001400*    02/04/1987 JF   INITIAL    INITIAL RELEASE (DEPOSIT/
001500*                               WITHDRAWAL/TRANSFER ONLY)
001600*    07/19/1991 JF   CR-0215    ADDED CREATE REQUEST TYPE AND
001700*                               THE OWNER/TYPE/CURRENCY GROUP
001800*    06/30/2003 DOP  CR-1349    CONFIRMED TXR-REFERENCE IS NOT
001900*                               REQUIRED FOR TRANSFER REQUESTS,
002000*                               PER THE CR-1342 VPA NOTIFY CHANGE
002100*****************************************************************
002200 01  MTB-TXN-REQUEST-RECORD.
002300     05  TXR-REQUEST-TYPE           PIC X(10).
002400         88  TXR-IS-CREATE              VALUE "CREATE    ".
002500         88  TXR-IS-DEPOSIT             VALUE "DEPOSIT   ".
002600         88  TXR-IS-WITHDRAWAL          VALUE "WITHDRAWAL".
002700         88  TXR-IS-TRANSFER            VALUE "TRANSFER  ".
002800     05  TXR-ACCOUNT-NUMBER         PIC X(12).
002900     05  TXR-TO-ACCOUNT-NUMBER      PIC X(12).
003000     05  TXR-OWNER-NAME             PIC X(30).
003100     05  TXR-ACCOUNT-TYPE           PIC X(08).
003200     05  TXR-CURRENCY               PIC X(03).
003300     05  TXR-AMOUNT                 PIC S9(11)V99.
003400     05  TXR-REFERENCE              PIC X(40).
003500     05  FILLER                     PIC X(10).
